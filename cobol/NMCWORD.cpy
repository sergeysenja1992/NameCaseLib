000100*===============================================================*
000200*  NMCWORD  -  ONE SPACE-SEPARATED NAME TOKEN AND ITS SCORING   *
000300*  STANDALONE COPY OF THE WORKING RECORD.  NMCWRDT.CPY CARRIES  *
000400*  THE SAME FIELDS AGAIN UNDER AN OCCURS TABLE FOR THE CALL TO  *
000500*  NAMERULE - KEPT AS TWO COPYBOOKS, NOT ONE NESTED INSIDE THE  *
000600*  OTHER, THE SAME WAY THE SHOP ALREADY DOES IT FOR UNEMC/      *
000700*  UNEMT.                                                       *
000800*===============================================================*
000900 01  NMC-WORD-WORKING-RECORD.
001000     05  NMC-WORD-ORIG                PIC X(30).
001100     05  NMC-WORD-LOWER               PIC X(30).
001200     05  NMC-WORD-CASE-MASK           PIC X(30).
001300     05  NMC-WORD-FIELD-FROM          PIC X(1).
001400         88  NMC-FIELD-SURNAME               VALUE 'S'.
001500         88  NMC-FIELD-FIRSTNAME             VALUE 'N'.
001600         88  NMC-FIELD-PATRONYMIC            VALUE 'F'.
001700     05  NMC-WORD-CLASS               PIC X(1).
001800         88  NMC-CLASS-KNOWN                 VALUE 'N' 'S' 'F'.
001900     05  NMC-WORD-GENDER-MAN-SCORE    PIC S9(3)V99 COMP-3.
002000     05  NMC-WORD-GENDER-WOMAN-SCORE  PIC S9(3)V99 COMP-3.
002100     05  NMC-WORD-GENDER-FINAL        PIC X(1).
002200     05  NMC-WORD-RULE-ID             PIC S9(3).
002300     05  NMC-WORD-CASES.
002400         10  NMC-WORD-CASE-1          PIC X(32).
002500         10  NMC-WORD-CASE-2          PIC X(32).
002600         10  NMC-WORD-CASE-3          PIC X(32).
002700         10  NMC-WORD-CASE-4          PIC X(32).
002800         10  NMC-WORD-CASE-5          PIC X(32).
002900         10  NMC-WORD-CASE-6          PIC X(32).
003000         10  NMC-WORD-CASE-7          PIC X(32).
003100     05  NMC-WORD-CASE-TBL REDEFINES NMC-WORD-CASES.
003200         10  NMC-WORD-CASE-OF         PIC X(32) OCCURS 7 TIMES.
003300     05  FILLER                       PIC X(05).
