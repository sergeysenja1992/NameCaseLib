000100*===============================================================*
000200*  NMCCNST  -  NAME-CASING SHARED CONSTANTS COPYBOOK            *
000300*  CASE-NUMBER INDICES, GENDER CODES, WORD-CLASS CODES AND      *
000400*  TABLE-SIZE LIMITS SHARED BY NAMECASE AND NAMERULE.           *
000500*  ONCE PLUGGED IN ANYWHERE, LEAVE THE VALUES ALONE - OTHER     *
000600*  COPYBOOKS KEY THEIR OCCURS CLAUSES OFF NMC-MAX-WORDS.        *
000700*===============================================================*
000800 01  NMC-CASE-NOMINATIVE         PIC 9       VALUE 0.
000900 01  NMC-CASE-GENITIVE           PIC 9       VALUE 1.
001000 01  NMC-CASE-DATIVE             PIC 9       VALUE 2.
001100 01  NMC-CASE-ACCUSATIVE         PIC 9       VALUE 3.
001200 01  NMC-CASE-INSTRUMENTAL       PIC 9       VALUE 4.
001300 01  NMC-CASE-LOCATIVE           PIC 9       VALUE 5.
001400 01  NMC-CASE-VOCATIVE           PIC 9       VALUE 6.
001500*
001600 01  NMC-GENDER-MAN              PIC X       VALUE 'M'.
001700 01  NMC-GENDER-WOMAN            PIC X       VALUE 'W'.
001800*
001900 01  NMC-CLASS-FIRSTNAME         PIC X       VALUE 'N'.
002000 01  NMC-CLASS-SURNAME           PIC X       VALUE 'S'.
002100 01  NMC-CLASS-PATRONYMIC        PIC X       VALUE 'F'.
002200*
002300 01  NMC-MAX-WORDS               PIC 99 COMP VALUE 15.
002400 01  NMC-NO-RULE-FIRED           PIC S9(3)   VALUE -1.
