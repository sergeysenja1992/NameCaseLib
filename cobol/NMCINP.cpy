000100*===============================================================*
000200*  NMCINP  -  INPUT-NAME-RECORD  (91 BYTES, LINE SEQUENTIAL)    *
000300*  SURNAME-IN/FIRSTNAME-IN/PATRONYMIC-IN MAY EACH CARRY MORE    *
000400*  THAN ONE SPACE-SEPARATED TOKEN (DOUBLE-BARRELLED SURNAMES    *
000500*  AND SO ON) - SPLIT OUT IN NAMECASE, NOT HERE.  WIDTH IS      *
000600*  EXACT PER THE RECORDS-OFFICE INTERFACE AGREEMENT, SO UNLIKE  *
000700*  THE WORKING-STORAGE COPYBOOKS THIS ONE CARRIES NO FILLER.    *
000800*===============================================================*
000900 01  NMC-INPUT-RECORD.
001000     05  NMC-SURNAME-IN               PIC X(30).
001100     05  NMC-FIRSTNAME-IN              PIC X(30).
001200     05  NMC-PATRONYMIC-IN             PIC X(30).
001300     05  NMC-GENDER-OVERRIDE-IN        PIC X(1).
001400         88  NMC-OVERRIDE-MAN                 VALUE 'M'.
001500         88  NMC-OVERRIDE-WOMAN               VALUE 'W'.
001600         88  NMC-OVERRIDE-NONE                VALUE SPACE.
