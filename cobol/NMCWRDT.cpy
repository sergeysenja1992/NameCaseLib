000100*===============================================================*
000200*  NMCWRDT  -  LINKAGE TABLE OF WORD-WORKING-RECORDS            *
000300*  PASSED BY NAMECASE TO NAMERULE ACROSS THE CALL, TOGETHER     *
000400*  WITH THE CALL-CONTROL FIELDS - SAME SHAPE AS THE SHOP'S OWN  *
000500*  UNEMT.CPY (RECORD-TABLE-SIZE / RECORD-TABLE-INDEX /          *
000600*  PROGRAM-ACTION / RECORD-TABLE).                              *
000700*===============================================================*
000800 01  NMC-WORD-COUNT               PIC S9(3) COMP.
000900 01  NMC-WORD-INDEX                PIC S9(3) COMP.
001000 01  NMC-RULE-ACTION               PIC X(8).
001100     88  NMC-ACTION-CLASSIFY              VALUE 'CLASSIFY'.
001200     88  NMC-ACTION-DECLINE               VALUE 'DECLINE'.
001300 01  NMC-PERSON-GENDER-OVERRIDE    PIC X(1).
001400*
001500 01  NMC-WORD-TABLE.
001600     05  NMC-WORD-ENTRY OCCURS 1 TO 15 TIMES
001700             DEPENDING ON NMC-WORD-COUNT
001800             INDEXED BY NMC-WX.
001900         10  NMC-WT-WORD-ORIG             PIC X(30).
002000         10  NMC-WT-WORD-LOWER            PIC X(30).
002100         10  NMC-WT-WORD-CASE-MASK        PIC X(30).
002200         10  NMC-WT-WORD-FIELD-FROM       PIC X(1).
002300             88  NMC-WT-FIELD-SURNAME           VALUE 'S'.
002400             88  NMC-WT-FIELD-FIRSTNAME         VALUE 'N'.
002500             88  NMC-WT-FIELD-PATRONYMIC        VALUE 'F'.
002600         10  NMC-WT-WORD-CLASS            PIC X(1).
002700             88  NMC-WT-CLASS-KNOWN             VALUE 'N' 'S'
002800                                                   'F'.
002900         10  NMC-WT-WORD-GENDER-MAN-SCORE   PIC S9(3)V99
003000                                                    COMP-3.
003100         10  NMC-WT-WORD-GENDER-WOMAN-SCORE PIC S9(3)V99
003200                                                    COMP-3.
003300         10  NMC-WT-WORD-GENDER-FINAL     PIC X(1).
003400         10  NMC-WT-WORD-RULE-ID          PIC S9(3).
003500         10  NMC-WT-WORD-CASES.
003600             15  NMC-WT-WORD-CASE-1       PIC X(32).
003700             15  NMC-WT-WORD-CASE-2       PIC X(32).
003800             15  NMC-WT-WORD-CASE-3       PIC X(32).
003900             15  NMC-WT-WORD-CASE-4       PIC X(32).
004000             15  NMC-WT-WORD-CASE-5       PIC X(32).
004100             15  NMC-WT-WORD-CASE-6       PIC X(32).
004200             15  NMC-WT-WORD-CASE-7       PIC X(32).
004300         10  NMC-WT-WORD-CASE-TBL REDEFINES NMC-WT-WORD-CASES.
004400             15  NMC-WT-WORD-CASE-OF      PIC X(32)
004500                                           OCCURS 7 TIMES.
004600         10  FILLER                       PIC X(05).
