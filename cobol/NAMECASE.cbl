000100*****************************************************************
000200* Program name:    NAMECASE
000300* Original author: L. KOVALENKO
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/14/89 L. KOVALENKO   Created for Records Office name-print
000900* --------- ------------  ---------------------------------------
001000* 04/16/09 V. OSTAPCHUK   Req 2216 cont'd - shop audit flagged the
001100*                         NAMEIN/NAMEOUT FDs carrying an extra
001200*                         wrapper 01 around the COPY, never done
001300*                         that way on any other file in the shop
001400*                         - copybooks now supply the FD record
001500*                         direct, and the open-file status checks
001600*                         restated as a bounded GO TO past the
001700*                         rest of the opens
001800* --------- ------------  ---------------------------------------
001900* 11/02/91 L. KOVALENKO   Req 1140 - added patronymic field and
002000*                         picked up gender override byte from
002100*                         Intake
002200* 06/19/93 T. MELNYK      Req 1288 - double-barrelled surnames
002300*                         now split on every embedded space, not
002400*                         just the first one
002500* 08/08/95 T. MELNYK      Req 1401 - wired in NAMERULE as a
002600*                         called subprogram instead of the old
002700*                         inline table scan
002800* 01/11/99 R. BONDAR      Req 1777 - Y2K sweep, no date fields in
002900*                         this one but checked the whole chain
003000* 05/03/01 R. BONDAR      Req 1850 - case mask re-applied per
003100*                         word instead of per record
003200* 09/27/04 P. HRYSHKO     Req 1932 - output widened to 32 bytes
003300*                         per name field for the long double
003400*                         surnames coming out of Admissions
003500*
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.  NAMECASE.
003900 AUTHOR.        L. KOVALENKO.
004000 INSTALLATION.  RECORDS OFFICE DATA CENTER.
004100 DATE-WRITTEN.  03/14/89.
004200 DATE-COMPILED.
004300 SECURITY.      NON-CONFIDENTIAL.
004400*****************************************************************
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION SECTION.
004900*-----------------------------------------------------------------
005000 SOURCE-COMPUTER. IBM-3096.
005100 OBJECT-COMPUTER. IBM-3096.
005200 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005300*-----------------------------------------------------------------
005400 INPUT-OUTPUT SECTION.
005500*-----------------------------------------------------------------
005600 FILE-CONTROL.
005700     SELECT NAME-IN-FILE  ASSIGN TO NAMEIN
005800         FILE STATUS IS WS-NAMEIN-STATUS.
005900     SELECT NAME-OUT-FILE ASSIGN TO NAMEOUT
006000         FILE STATUS IS WS-NAMEOUT-STATUS.
006100*****************************************************************
006200 DATA DIVISION.
006300*-----------------------------------------------------------------
006400 FILE SECTION.
006500*-----------------------------------------------------------------
006600 FD  NAME-IN-FILE
006700     LABEL RECORDS ARE STANDARD
006800     RECORDING MODE IS F.
006900     COPY NMCINP.
007000*-----------------------------------------------------------------
007100 FD  NAME-OUT-FILE
007200     LABEL RECORDS ARE STANDARD
007300     RECORDING MODE IS F.
007400     COPY NMCOUT.
007500*****************************************************************
007600 WORKING-STORAGE SECTION.
007700*-----------------------------------------------------------------
007800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007900     05  WS-NAMEIN-STATUS             PIC 99       VALUE 0.
008000         88  WS-NAMEIN-OK                   VALUE 00.
008100         88  WS-NAMEIN-EOF                  VALUE 10.
008200     05  WS-NAMEOUT-STATUS            PIC 99       VALUE 0.
008300         88  WS-NAMEOUT-OK                  VALUE 00.
008400     05  WS-EOF-SWITCH                PIC X        VALUE 'N'.
008500         88  WS-EOF                         VALUE 'Y'.
008600     05  WS-PERSON-COUNT              PIC 9(7) COMP VALUE 0.
008700     05  WS-FIELD-INDEX                PIC 99 COMP  VALUE 0.
008800     05  WS-CHAR-INDEX                 PIC 99 COMP  VALUE 0.
008900     05  WS-CASE-INDEX                 PIC 9 COMP   VALUE 0.
009000     05  WS-OUT-POINTER                PIC 999 COMP VALUE 0.
009100     05  WS-PERSON-GENDER              PIC X(1)     VALUE SPACE.
009200     05  WS-MAN-TOTAL                  PIC S9(5)V99 COMP-3
009300                                                     VALUE 0.
009400     05  WS-WOMAN-TOTAL                PIC S9(5)V99 COMP-3
009500                                                     VALUE 0.
009600     05  FILLER                        PIC X(05).
009700*-----------------------------------------------------------------
009800*    WS-SPLIT-HOLD IS THE RAW 30-BYTE FIELD BEING TOKENISED BY
009900*    2100 - ONE OF SURNAME-IN / FIRSTNAME-IN / PATRONYMIC-IN
010000*    MOVED IN WHOLE BEFORE THE UNSTRING RUNS.
010100 01  WS-SPLIT-HOLD                    PIC X(30).
010200 01  WS-SPLIT-FROM-CODE               PIC X(1).
010300*-----------------------------------------------------------------
010400 01  WS-OUTPUT-JOIN-AREAS.
010500     05  WS-SURNAME-JOIN              PIC X(32).                  REQ1932
010600     05  WS-FIRSTNAME-JOIN            PIC X(32).                  REQ1932
010700     05  WS-PATRONYMIC-JOIN           PIC X(32).                  REQ1932
010800     05  FILLER                        PIC X(04).
010900*-----------------------------------------------------------------
011000*    ONE SCRATCH WORD RECORD, REUSED FOR EVERY TOKEN WHILE
011100*    BUILDING THE LOWER-CASE FORM AND THE CASE MASK.  THE SAME
011200*    SHAPE IS COPIED TO/FROM THE LINKAGE TABLE ENTRY WHEN THE
011300*    WORD GOES ACROSS TO NAMERULE.
011400     COPY NMCWORD.
011500*-----------------------------------------------------------------
011600*    NMC-WORD-TABLE AND ITS CALL-CONTROL FIELDS LIVE HERE IN
011700*    WORKING-STORAGE, NOT IN LINKAGE - NAMECASE OWNS THE TABLE
011800*    AND PASSES IT BY REFERENCE DOWN TO NAMERULE, THE SAME WAY
011900*    UNEMQUE OWNS RECORD-TABLE AND PASSES IT DOWN TO UNEMREAD.
012000     COPY NMCWRDT.
012100*-----------------------------------------------------------------
012200     COPY NMCCNST.
012300     COPY NMCALPH.
012400*****************************************************************
012500 PROCEDURE DIVISION.
012600*-----------------------------------------------------------------
012700 0000-MAIN-PARAGRAPH.
012800*-----------------------------------------------------------------
012900     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT.
013000     PERFORM 8000-READ-INPUT-RECORD.
013100     PERFORM 2000-PROCESS-ONE-PERSON
013200         UNTIL WS-EOF.
013300     PERFORM 3000-CLOSE-FILES.
013400     STOP RUN.
013500*-----------------------------------------------------------------
013600*    04/16/09 V.OSTAPCHUK - REQ 2216 CONT'D - RESTATED THE OPEN
013700*    FAILURE CHECKS AS A BOUNDED GO TO PAST THE REST OF THE
013800*    OPENS, THE WAY THE OLD INTAKE JOBS USED TO BAIL OUT OF A
013900*    MULTI-FILE OPEN SEQUENCE ON THE FIRST BAD STATUS CODE.
014000 1000-OPEN-FILES.
014100*-----------------------------------------------------------------
014200     OPEN INPUT NAME-IN-FILE.
014300     IF NOT WS-NAMEIN-OK
014400         DISPLAY 'NAMECASE - NAMEIN OPEN FAILED, STATUS '
014500                 WS-NAMEIN-STATUS
014600         GO TO 1000-OPEN-FILES-ABORT.
014700     OPEN OUTPUT NAME-OUT-FILE.
014800     IF NOT WS-NAMEOUT-OK
014900         DISPLAY 'NAMECASE - NAMEOUT OPEN FAILED, STATUS '
015000                 WS-NAMEOUT-STATUS
015100         GO TO 1000-OPEN-FILES-ABORT.
015200     GO TO 1000-OPEN-FILES-EXIT.
015300*-----------------------------------------------------------------
015400 1000-OPEN-FILES-ABORT.
015500*-----------------------------------------------------------------
015600     STOP RUN.
015700*-----------------------------------------------------------------
015800 1000-OPEN-FILES-EXIT.
015900*-----------------------------------------------------------------
016000     EXIT.
016100*-----------------------------------------------------------------
016200 2000-PROCESS-ONE-PERSON.
016300*-----------------------------------------------------------------
016400     ADD 1 TO WS-PERSON-COUNT.
016500     MOVE 0 TO NMC-WORD-COUNT.
016600     MOVE NMC-GENDER-OVERRIDE-IN TO NMC-PERSON-GENDER-OVERRIDE.
016700     PERFORM 2100-SPLIT-PERSON-FIELDS.
016800     PERFORM 2200-RESOLVE-PERSON-GENDER.
016900     PERFORM 2300-DECLINE-PERSON-WORDS.
017000     PERFORM 2500-WRITE-OUTPUT-RECORDS.
017100     PERFORM 8000-READ-INPUT-RECORD.
017200*-----------------------------------------------------------------
017300*    SPLIT SURNAME-IN, FIRSTNAME-IN AND PATRONYMIC-IN INTO
017400*    INDIVIDUAL SPACE-SEPARATED WORDS AND LOAD NMC-WORD-TABLE.
017500 2100-SPLIT-PERSON-FIELDS.
017600*-----------------------------------------------------------------
017700     MOVE NMC-SURNAME-IN    TO WS-SPLIT-HOLD.
017800     MOVE NMC-CLASS-SURNAME TO WS-SPLIT-FROM-CODE.
017900     PERFORM 2110-SPLIT-ONE-FIELD.
018000     MOVE NMC-FIRSTNAME-IN  TO WS-SPLIT-HOLD.
018100     MOVE NMC-CLASS-FIRSTNAME TO WS-SPLIT-FROM-CODE.
018200     PERFORM 2110-SPLIT-ONE-FIELD.
018300     MOVE NMC-PATRONYMIC-IN TO WS-SPLIT-HOLD.
018400     MOVE NMC-CLASS-PATRONYMIC TO WS-SPLIT-FROM-CODE.
018500     PERFORM 2110-SPLIT-ONE-FIELD.
018600*-----------------------------------------------------------------
018700 2110-SPLIT-ONE-FIELD.
018800*-----------------------------------------------------------------
018900     IF WS-SPLIT-HOLD NOT = SPACE
019000         UNSTRING WS-SPLIT-HOLD DELIMITED BY ALL SPACE
019100             INTO NMC-WT-WORD-ORIG (NMC-WORD-COUNT + 1),
019200                  NMC-WT-WORD-ORIG (NMC-WORD-COUNT + 2),
019300                  NMC-WT-WORD-ORIG (NMC-WORD-COUNT + 3)
019400         END-UNSTRING
019500         PERFORM 2111-ADD-ONE-TOKEN
019600             VARYING WS-FIELD-INDEX FROM 1 BY 1
019700             UNTIL WS-FIELD-INDEX > 3
019800                OR NMC-WORD-COUNT >= NMC-MAX-WORDS.
019900*-----------------------------------------------------------------
020000 2111-ADD-ONE-TOKEN.
020100*-----------------------------------------------------------------
020200     IF NMC-WT-WORD-ORIG (NMC-WORD-COUNT + 1) NOT = SPACE
020300         ADD 1 TO NMC-WORD-COUNT
020400         MOVE WS-SPLIT-FROM-CODE TO
020500              NMC-WT-WORD-FIELD-FROM (NMC-WORD-COUNT)
020600         MOVE NMC-WT-WORD-ORIG (NMC-WORD-COUNT) TO
020700              NMC-WORD-ORIG
020800         PERFORM 2120-BUILD-LOWER-AND-MASK
020900         MOVE NMC-WORD-LOWER TO
021000              NMC-WT-WORD-LOWER (NMC-WORD-COUNT)
021100         MOVE NMC-WORD-CASE-MASK TO
021200              NMC-WT-WORD-CASE-MASK (NMC-WORD-COUNT).
021300*-----------------------------------------------------------------
021400*    BUILD THE LOWER-CASE FORM OF NMC-WORD-ORIG AND, CHARACTER BY
021500*    CHARACTER, A CASE MASK OF 'U' (WAS UPPER) OR 'L' (WAS LOWER
021600*    OR NOT A LETTER AT ALL) IN NMC-WORD-CASE-MASK.
021700 2120-BUILD-LOWER-AND-MASK.
021800*-----------------------------------------------------------------
021900     MOVE SPACE TO NMC-WORD-LOWER NMC-WORD-CASE-MASK.
022000     PERFORM 2121-SCAN-WORD-CHARS
022100         VARYING WS-CHAR-INDEX FROM 1 BY 1
022200         UNTIL WS-CHAR-INDEX > 30.
022300*-----------------------------------------------------------------
022400 2121-SCAN-WORD-CHARS.
022500*-----------------------------------------------------------------
022600     IF NMC-WORD-ORIG (WS-CHAR-INDEX:1) = SPACE
022700         MOVE SPACE TO NMC-WORD-LOWER (WS-CHAR-INDEX:1)
022800         MOVE SPACE TO NMC-WORD-CASE-MASK (WS-CHAR-INDEX:1)
022900     ELSE
023000         PERFORM 2130-LOWER-ONE-CHAR.
023100*-----------------------------------------------------------------
023200 2130-LOWER-ONE-CHAR.
023300*-----------------------------------------------------------------
023400     MOVE 'N' TO NMC-ALPHA-FOUND-SW.
023500     PERFORM 2131-SCAN-ALPHA-TABLE-LOWER
023600         VARYING NMC-ALPHA-INDEX FROM 1 BY 1
023700         UNTIL NMC-ALPHA-INDEX > 33
023800            OR NMC-ALPHA-FOUND.
023900     IF NMC-ALPHA-FOUND
024000         MOVE NMC-AL-CHAR (NMC-ALPHA-INDEX) TO
024100              NMC-WORD-LOWER (WS-CHAR-INDEX:1)
024200         MOVE 'U' TO NMC-WORD-CASE-MASK (WS-CHAR-INDEX:1)
024300     ELSE
024400         MOVE NMC-WORD-ORIG (WS-CHAR-INDEX:1) TO
024500              NMC-WORD-LOWER (WS-CHAR-INDEX:1)
024600         MOVE 'L' TO NMC-WORD-CASE-MASK (WS-CHAR-INDEX:1).
024700*-----------------------------------------------------------------
024800 2131-SCAN-ALPHA-TABLE-LOWER.
024900*-----------------------------------------------------------------
025000     IF NMC-WORD-ORIG (WS-CHAR-INDEX:1) =
025100             NMC-AU-CHAR (NMC-ALPHA-INDEX)
025200         SET NMC-ALPHA-FOUND TO TRUE.
025300*-----------------------------------------------------------------
025400*    RESOLVE ONE GENDER CODE FOR THE WHOLE PERSON AND STAMP IT
025500*    ONTO EVERY WORD (NAMERULE DECLINES FIRST NAMES AND
025600*    PATRONYMICS DIFFERENTLY BY GENDER, SURNAMES TOO).
025700 2200-RESOLVE-PERSON-GENDER.
025800*-----------------------------------------------------------------
025900     IF NMC-OVERRIDE-NONE
026000         PERFORM 2210-CLASSIFY-AND-SCORE-WORDS
026100         PERFORM 2220-SUM-GENDER-SCORES
026200         PERFORM 2240-STAMP-GENDER-ON-ALL-WORDS
026300     ELSE
026400         PERFORM 2210-CLASSIFY-AND-SCORE-WORDS
026500         PERFORM 2230-FORCE-GENDER-ON-ALL-WORDS.
026600*-----------------------------------------------------------------
026700 2210-CLASSIFY-AND-SCORE-WORDS.
026800*-----------------------------------------------------------------
026900     MOVE 'CLASSIFY' TO NMC-RULE-ACTION.
027000     PERFORM 2211-CLASSIFY-ONE-WORD
027100         VARYING NMC-WORD-INDEX FROM 1 BY 1
027200         UNTIL NMC-WORD-INDEX > NMC-WORD-COUNT.
027300*-----------------------------------------------------------------
027400 2211-CLASSIFY-ONE-WORD.
027500*-----------------------------------------------------------------
027600     CALL 'NAMERULE' USING NMC-WORD-COUNT,
027700                            NMC-WORD-INDEX,
027800                            NMC-RULE-ACTION,
027900                            NMC-PERSON-GENDER-OVERRIDE,
028000                            NMC-WORD-TABLE
028100     END-CALL.
028200*-----------------------------------------------------------------
028300*    MAN IS THE FINAL CALL ONLY IF ITS SUM IS STRICTLY BIGGER -
028400*    A TIE, OR A SHORTFALL, COMES DOWN AS WOMAN.
028500 2220-SUM-GENDER-SCORES.
028600*-----------------------------------------------------------------
028700     MOVE 0 TO WS-MAN-TOTAL WS-WOMAN-TOTAL.
028800     PERFORM 2221-ADD-ONE-WORD-SCORE
028900         VARYING NMC-WORD-INDEX FROM 1 BY 1
029000         UNTIL NMC-WORD-INDEX > NMC-WORD-COUNT.
029100     IF WS-MAN-TOTAL > WS-WOMAN-TOTAL
029200         MOVE NMC-GENDER-MAN   TO WS-PERSON-GENDER
029300     ELSE
029400         MOVE NMC-GENDER-WOMAN TO WS-PERSON-GENDER.
029500*-----------------------------------------------------------------
029600 2221-ADD-ONE-WORD-SCORE.
029700*-----------------------------------------------------------------
029800     ADD NMC-WT-WORD-GENDER-MAN-SCORE (NMC-WORD-INDEX)
029900         TO WS-MAN-TOTAL.
030000     ADD NMC-WT-WORD-GENDER-WOMAN-SCORE (NMC-WORD-INDEX)
030100         TO WS-WOMAN-TOTAL.
030200*-----------------------------------------------------------------
030300 2230-FORCE-GENDER-ON-ALL-WORDS.
030400*-----------------------------------------------------------------
030500     IF NMC-OVERRIDE-MAN
030600         MOVE NMC-GENDER-MAN   TO WS-PERSON-GENDER
030700     ELSE
030800         MOVE NMC-GENDER-WOMAN TO WS-PERSON-GENDER.
030900     PERFORM 2240-STAMP-GENDER-ON-ALL-WORDS.
031000*-----------------------------------------------------------------
031100 2240-STAMP-GENDER-ON-ALL-WORDS.
031200*-----------------------------------------------------------------
031300     PERFORM 2241-STAMP-ONE-WORD
031400         VARYING NMC-WORD-INDEX FROM 1 BY 1
031500         UNTIL NMC-WORD-INDEX > NMC-WORD-COUNT.
031600*-----------------------------------------------------------------
031700 2241-STAMP-ONE-WORD.
031800*-----------------------------------------------------------------
031900     MOVE WS-PERSON-GENDER TO
032000          NMC-WT-WORD-GENDER-FINAL (NMC-WORD-INDEX).
032100*-----------------------------------------------------------------
032200 2300-DECLINE-PERSON-WORDS.
032300*-----------------------------------------------------------------
032400     MOVE 'DECLINE' TO NMC-RULE-ACTION.
032500     PERFORM 2310-DECLINE-ONE-WORD
032600         VARYING NMC-WORD-INDEX FROM 1 BY 1
032700         UNTIL NMC-WORD-INDEX > NMC-WORD-COUNT.
032800*-----------------------------------------------------------------
032900 2310-DECLINE-ONE-WORD.
033000*-----------------------------------------------------------------
033100     CALL 'NAMERULE' USING NMC-WORD-COUNT,
033200                            NMC-WORD-INDEX,
033300                            NMC-RULE-ACTION,
033400                            NMC-PERSON-GENDER-OVERRIDE,
033500                            NMC-WORD-TABLE
033600     END-CALL.
033700*-----------------------------------------------------------------
033800*    RE-JOIN THE DECLINED WORDS OF EACH FIELD BACK INTO ONE
033900*    STRING FOR THE SINGLE CASE CURRENTLY NAMED BY WS-CASE-INDEX
034000*    (SET BY THE CALLER, 2510) - CAPITALISATION WAS ALREADY
034100*    RE-APPLIED WORD BY WORD BACK IN NAMERULE.
034200 2400-REJOIN-PERSON-FIELDS.
034300*-----------------------------------------------------------------
034400     MOVE SPACE TO WS-SURNAME-JOIN WS-FIRSTNAME-JOIN
034500                   WS-PATRONYMIC-JOIN.
034600     MOVE NMC-CLASS-SURNAME    TO WS-SPLIT-FROM-CODE.
034700     MOVE 0 TO WS-OUT-POINTER.
034800     PERFORM 2411-REJOIN-FIELD-RANGE.
034900     MOVE NMC-CLASS-FIRSTNAME  TO WS-SPLIT-FROM-CODE.
035000     MOVE 0 TO WS-OUT-POINTER.
035100     PERFORM 2411-REJOIN-FIELD-RANGE.
035200     MOVE NMC-CLASS-PATRONYMIC TO WS-SPLIT-FROM-CODE.
035300     MOVE 0 TO WS-OUT-POINTER.
035400     PERFORM 2411-REJOIN-FIELD-RANGE.
035500*-----------------------------------------------------------------
035600 2411-REJOIN-FIELD-RANGE.
035700*-----------------------------------------------------------------
035800     PERFORM 2412-APPEND-ONE-WORD
035900         VARYING NMC-WORD-INDEX FROM 1 BY 1
036000         UNTIL NMC-WORD-INDEX > NMC-WORD-COUNT.
036100*-----------------------------------------------------------------
036200*    APPEND THE DECLINED FORM OF THIS WORD TO THE JOIN AREA THAT
036300*    MATCHES ITS FIELD-FROM CODE, FOR THE CASE CURRENTLY BEING
036400*    BUILT (WS-CASE-INDEX), ADDING ONE SEPARATING SPACE BETWEEN
036500*    WORDS.
036600 2412-APPEND-ONE-WORD.
036700*-----------------------------------------------------------------
036800     IF NMC-WT-WORD-FIELD-FROM (NMC-WORD-INDEX) =
036900             WS-SPLIT-FROM-CODE
037000         IF WS-SPLIT-FROM-CODE = NMC-CLASS-SURNAME
037100             IF WS-OUT-POINTER = 0
037200                 STRING NMC-WT-WORD-CASE-OF
037300                            (NMC-WORD-INDEX, WS-CASE-INDEX)
037400                     DELIMITED BY SPACE
037500                     INTO WS-SURNAME-JOIN
037600                     WITH POINTER WS-OUT-POINTER
037700                 END-STRING
037800             ELSE
037900                 STRING SPACE DELIMITED BY SIZE
038000                     NMC-WT-WORD-CASE-OF
038100                         (NMC-WORD-INDEX, WS-CASE-INDEX)
038200                         DELIMITED BY SPACE
038300                     INTO WS-SURNAME-JOIN
038400                     WITH POINTER WS-OUT-POINTER
038500                 END-STRING
038600         ELSE
038700         IF WS-SPLIT-FROM-CODE = NMC-CLASS-FIRSTNAME
038800             IF WS-OUT-POINTER = 0
038900                 STRING NMC-WT-WORD-CASE-OF
039000                            (NMC-WORD-INDEX, WS-CASE-INDEX)
039100                     DELIMITED BY SPACE
039200                     INTO WS-FIRSTNAME-JOIN
039300                     WITH POINTER WS-OUT-POINTER
039400                 END-STRING
039500             ELSE
039600                 STRING SPACE DELIMITED BY SIZE
039700                     NMC-WT-WORD-CASE-OF
039800                         (NMC-WORD-INDEX, WS-CASE-INDEX)
039900                         DELIMITED BY SPACE
040000                     INTO WS-FIRSTNAME-JOIN
040100                     WITH POINTER WS-OUT-POINTER
040200                 END-STRING
040300         ELSE
040400             IF WS-OUT-POINTER = 0
040500                 STRING NMC-WT-WORD-CASE-OF
040600                            (NMC-WORD-INDEX, WS-CASE-INDEX)
040700                     DELIMITED BY SPACE
040800                     INTO WS-PATRONYMIC-JOIN
040900                     WITH POINTER WS-OUT-POINTER
041000                 END-STRING
041100             ELSE
041200                 STRING SPACE DELIMITED BY SIZE
041300                     NMC-WT-WORD-CASE-OF
041400                         (NMC-WORD-INDEX, WS-CASE-INDEX)
041500                         DELIMITED BY SPACE
041600                     INTO WS-PATRONYMIC-JOIN
041700                     WITH POINTER WS-OUT-POINTER
041800                 END-STRING.
041900*-----------------------------------------------------------------
042000 2500-WRITE-OUTPUT-RECORDS.
042100*-----------------------------------------------------------------
042200     PERFORM 2510-WRITE-ONE-CASE-RECORD
042300         VARYING WS-CASE-INDEX FROM 1 BY 1
042400         UNTIL WS-CASE-INDEX > 7.
042500*-----------------------------------------------------------------
042600 2510-WRITE-ONE-CASE-RECORD.
042700*-----------------------------------------------------------------
042800     MOVE SPACE TO NMC-OUTPUT-RECORD.
042900     PERFORM 2400-REJOIN-PERSON-FIELDS.
043000     MOVE WS-SURNAME-JOIN    TO NMC-SURNAME-OUT.
043100     MOVE WS-FIRSTNAME-JOIN  TO NMC-FIRSTNAME-OUT.
043200     MOVE WS-PATRONYMIC-JOIN TO NMC-PATRONYMIC-OUT.
043300     MOVE WS-PERSON-GENDER   TO NMC-GENDER-OUT.
043400     COMPUTE NMC-CASE-NUMBER-OUT = WS-CASE-INDEX - 1.
043500     WRITE NMC-OUTPUT-RECORD.
043600     IF NOT WS-NAMEOUT-OK
043700         DISPLAY 'NAMECASE - WRITE FAILED, STATUS '
043800                 WS-NAMEOUT-STATUS.
043900*-----------------------------------------------------------------
044000 3000-CLOSE-FILES.
044100*-----------------------------------------------------------------
044200     CLOSE NAME-IN-FILE.
044300     CLOSE NAME-OUT-FILE.
044400*-----------------------------------------------------------------
044500 8000-READ-INPUT-RECORD.
044600*-----------------------------------------------------------------
044700     READ NAME-IN-FILE
044800         AT END
044900             SET WS-EOF TO TRUE.
