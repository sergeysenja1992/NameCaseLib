000100*===============================================================*
000200*  NMCOUT  -  OUTPUT-NAME-RECORD  (98 BYTES, LINE SEQUENTIAL)   *
000300*  ONE ROW PER (PERSON, CASE) PAIR - UP TO 7 ROWS PER INPUT     *
000400*  RECORD.  WIDTH IS EXACT PER THE INTERFACE AGREEMENT, SO NO   *
000500*  FILLER IS CARRIED (SEE NMCINP.CPY FOR THE SAME CALL).        *
000600*===============================================================*
000700 01  NMC-OUTPUT-RECORD.
000800     05  NMC-SURNAME-OUT              PIC X(32).
000900     05  NMC-FIRSTNAME-OUT             PIC X(32).
001000     05  NMC-PATRONYMIC-OUT            PIC X(32).
001100     05  NMC-GENDER-OUT                PIC X(1).
001200     05  NMC-CASE-NUMBER-OUT           PIC 9(1).
