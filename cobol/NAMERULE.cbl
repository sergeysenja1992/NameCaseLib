000100*****************************************************************
000200* Program name:    NAMERULE
000300* Original author: T. MELNYK
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 08/08/95 T. MELNYK      Created for Records Office name-print,
000900*                         split out of NAMECASE's old inline
001000*                         table scan per Req 1401
001100* --------- ------------  ---------------------------------------
001200* 02/14/97 T. MELNYK      Req 1512 - added the adjectival surname
001300*                         chain (-ський/-ська families)
001400* 01/11/99 R. BONDAR      Req 1777 - Y2K sweep, no date fields in
001500*                         this one but checked the whole chain
001600* 07/30/00 R. BONDAR      Req 1809 - separated hissing-consonant
001700*                         instrumental ending (-ем not -ом) after
001800*                         Admissions flagged "Петровичом"
001900* 05/03/01 R. BONDAR      Req 1850 - rule bodies now reusable
002000*                         across chains, case mask moved out to
002100*                         one shared paragraph
002200* 09/27/04 P. HRYSHKO     Req 1932 - named-exception table now
002300*                         also tried on surnames, not just given
002400*                         names (picked up "Ігорів" misfires)
002500* 03/18/09 V. OSTAPCHUK   Req 2216 - Ministry crosswalk audit came
002600*                         back with a long bounce list (Ользі,
002700*                         Любові, Чорного, Гаркавого, the whole
002800*                         Донська family) our old abridged suffix
002900*                         tables never covered - rule chains
003000*                         rebuilt paragraph for paragraph off the
003100*                         Ministry's own declension tables
003200* 04/02/09 V. OSTAPCHUK   Req 2216 cont'd - Ігор/Лазар now handled
003300*                         inside the Р-ending rule itself instead
003400*                         of a separate named-exception table
003500*                         tried across every chain - retires the
003600*                         Req 1932 workaround along with it
003700* 04/09/09 V. OSTAPCHUK   Req 2216 cont'd - gender scorer and the
003800*                         word-class scorer rebuilt off the same
003900*                         Ministry crosswalk; scorer tables had
004000*                         never been more than a handful of common
004100*                         endings before this pass
004200* 04/16/09 V. OSTAPCHUK   Req 2216 cont'd - QA bounce list flagged
004300*                         "ПЕТРЕНКО" coming back "ПЕТРЕНКОві"
004400*                         on an all-caps Records Office
004500*                         extract; caps words now get the
004600*                         whole of all seven
004700*                         built forms uppercased, not just the
004800*                         letters covered by the original word's
004900*                         own length - also caught the first-name
005000*                         exception table two names short of the
005100*                         Ministry's 17, added "Мартин"/"Устин"
005200* 05/18/09 V. OSTAPCHUK   Req 2216 cont'd - group 1 "-ок" check
005300*                         was pulling the wrong three letters off
005400*                         the end of the word, so "Вовчок" itself
005500*                         got caught by the "Вовчоок" exclusion
005600*                         meant for triple-vowel stems - fixed
005700*                         the substring start; also restated the
005800*                         group 1/2/3 alternation in 5030 as a
005900*                         jump table, same idea as the old intake
006000*                         job's multi-file open bail-out
006100*****************************************************************
006200 IDENTIFICATION DIVISION.
006300 PROGRAM-ID.  NAMERULE.
006400 AUTHOR.        T. MELNYK.
006500 INSTALLATION.  RECORDS OFFICE DATA CENTER.
006600 DATE-WRITTEN.  08/08/95.
006700 DATE-COMPILED.
006800 SECURITY.      NON-CONFIDENTIAL.
006900*****************************************************************
007000*****************************************************************
007100 ENVIRONMENT DIVISION.
007200*-----------------------------------------------------------------
007300 CONFIGURATION SECTION.
007400*-----------------------------------------------------------------
007500 SOURCE-COMPUTER. IBM-3096.
007600 OBJECT-COMPUTER. IBM-3096.
007700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
007800*****************************************************************
007900 DATA DIVISION.
008000*-----------------------------------------------------------------
008100 WORKING-STORAGE SECTION.
008200*-----------------------------------------------------------------
008300     COPY NMCCNST.
008400     COPY NMCALPH.
008500*-----------------------------------------------------------------
008600*    ONE SCRATCH WORD RECORD - THE CURRENT WORD IS COPIED IN
008700*    FROM THE LINKAGE TABLE ENTRY AT THE TOP OF 1100/2000 AND
008800*    THE SEVEN CASE FORMS ARE COPIED BACK OUT AT THE BOTTOM.
008900     COPY NMCWORD.
009000*-----------------------------------------------------------------
009100 01  WS-MISC-FIELDS.
009200     05  WS-WORD-LEN                  PIC 99 COMP   VALUE 0.
009300     05  WS-STEM-LEN                  PIC 99 COMP   VALUE 0.
009400     05  WS-CASE-IDX                  PIC 9  COMP   VALUE 0.
009500     05  WS-TBL-IDX                   PIC 99 COMP   VALUE 0.
009600     05  WS-LAST-CHAR                 PIC X         VALUE SPACE.
009700     05  WS-BEFORE-LAST-CHAR          PIC X         VALUE SPACE.
009800     05  WS-CARRIED-CHAR              PIC X         VALUE SPACE.
009900     05  WS-RULE-FOUND-SW             PIC X         VALUE 'N'.
010000         88  WS-RULE-FOUND                  VALUE 'Y'.
010100     05  WS-SCORE-FOUND-SW            PIC X         VALUE 'N'.
010200         88  WS-SCORE-FOUND                 VALUE 'Y'.
010300     05  WS-ORIG-ALL-UPPER-SW         PIC X         VALUE 'N'.
010400         88  WS-ORIG-ALL-UPPER              VALUE 'Y'.
010500     05  FILLER                       PIC X(02).
010600*-----------------------------------------------------------------
010700 01  WS-BUILD-AREAS.
010800     05  WS-BUILD-STEM                PIC X(30)     VALUE SPACE.
010900     05  WS-BUILD-ENDING-GRP.
011000         10  WS-BUILD-ENDING          PIC X(10)
011100                                       OCCURS 6 TIMES.
011200     05  FILLER                       PIC X(02).
011300*-----------------------------------------------------------------
011400*    LAST(N)/LAST(N,K) SCRATCH - THE RULE BODIES PULL THE LAST N
011500*    LETTERS (OR K LETTERS STARTING N FROM THE END) OF THE WORD
011600*    CURRENTLY BEING SCORED OR DECLINED OVER AND OVER, SO IT IS
011700*    ONE SHARED PARAGRAPH INSTEAD OF REPEATING THE GUARD EVERY
011800*    TIME.  CALLERS SET WS-LAST-N/WS-LAST-K THEN PERFORM 8660.
011900 01  WS-LAST-AREAS.
012000     05  WS-LAST-N                    PIC 99 COMP   VALUE 0.
012100     05  WS-LAST-K                    PIC 99 COMP   VALUE 0.
012200     05  WS-LAST-START                PIC 99 COMP   VALUE 0.
012300     05  WS-LAST-TEXT                 PIC X(10)     VALUE SPACE.
012400     05  WS-LAST-VALID-SW             PIC X         VALUE 'N'.
012500         88  WS-LAST-VALID                  VALUE 'Y'.
012600     05  FILLER                       PIC X(03).
012700*-----------------------------------------------------------------
012800*    2ND-DECLENSION GROUP / OSNOVA SCRATCH (MAN-RULE3 ONLY) - THE
012900*    MINISTRY CROSSWALK PEELS TRAILING VOWELS AND "Ь" OFF THE END
013000*    OF THE WORD TO FIND THE BARE STEM ("OSNOVA") AND THE SOFT/
013100*    HARD/MIXED DECLENSION GROUP IN THE SAME PASS.
013200 01  WS-OSNOVA-AREAS.
013300     05  WS-OSNOVA                    PIC X(30)     VALUE SPACE.
013400     05  WS-OSNOVA-LEN                PIC 99 COMP   VALUE 0.
013500     05  WS-GROUP-LAST-CHAR           PIC X         VALUE 'Z'.
013600     05  WS-GROUP-NBR                 PIC 9 COMP    VALUE 0.
013700     05  WS-OS-LAST-CHAR              PIC X         VALUE SPACE.
013800     05  WS-OS-BEFORE-LAST-CHAR       PIC X         VALUE SPACE.
013900     05  WS-EDROP-POS                 PIC 99 COMP   VALUE 0.
014000     05  WS-APOSTROPHE-TXT            PIC X(03)     VALUE SPACE.
014100     05  WS-DUPLICATE-CHAR-TXT        PIC X(01)     VALUE SPACE.
014200     05  WS-PEEL-DONE-SW              PIC X         VALUE 'N'.
014300         88  WS-PEEL-DONE                   VALUE 'Y'.
014400     05  FILLER                       PIC X(03).
014500*-----------------------------------------------------------------
014600*    GENDER-SCORE WORK AREAS - SEPARATE FROM THE LINKAGE-TABLE
014700*    ACCUMULATORS SO A RULE BODY CAN ADD A FRACTIONAL WEIGHT
014800*    WITHOUT TOUCHING THE CALLER'S FIELD UNTIL THE SCORE PASS
014900*    FOR THIS WORD IS COMPLETE.
015000 01  WS-SCORE-AREAS.
015100     05  WS-MAN-SCORE                 PIC S9(3)V99 COMP-3 VALUE 0.
015200     05  WS-WOMAN-SCORE               PIC S9(3)V99 COMP-3 VALUE 0.
015300     05  WS-WC-FATHER-SCORE           PIC S9(3)V99 COMP-3 VALUE 0.
015400     05  WS-WC-FIRST-SCORE            PIC S9(3)V99 COMP-3 VALUE 0.
015500     05  WS-WC-SECOND-SCORE           PIC S9(3)V99 COMP-3 VALUE 0.
015600*-----------------------------------------------------------------
015700*    GKH AND K/G ALTERNATION TABLES (1ST-DECLENSION LOCATIVE AND
015800*    VOCATIVE SPELLING CHANGES) - TWO PARALLEL SHORT TABLES, ONE
015900*    FILLER PER PAIR SO THE CYRILLIC IS NEVER HAND-ASSEMBLED.
016000 01  WS-GKH-FROM-TBL-LIT.
016100     05  FILLER                       PIC X VALUE "г".
016200     05  FILLER                       PIC X VALUE "к".
016300     05  FILLER                       PIC X VALUE "х".
016400 01  WS-GKH-FROM-RTBL REDEFINES WS-GKH-FROM-TBL-LIT.
016500     05  WS-GKH-FROM                  PIC X OCCURS 3 TIMES.
016600 01  WS-GKH-TO-TBL-LIT.
016700     05  FILLER                       PIC X VALUE "з".
016800     05  FILLER                       PIC X VALUE "ц".
016900     05  FILLER                       PIC X VALUE "с".
017000 01  WS-GKH-TO-RTBL REDEFINES WS-GKH-TO-TBL-LIT.
017100     05  WS-GKH-TO                    PIC X OCCURS 3 TIMES.
017200*-----------------------------------------------------------------
017300 01  WS-INV2-FROM-TBL-LIT.
017400     05  FILLER                       PIC X VALUE "к".
017500     05  FILLER                       PIC X VALUE "г".
017600 01  WS-INV2-FROM-RTBL REDEFINES WS-INV2-FROM-TBL-LIT.
017700     05  WS-INV2-FROM                 PIC X OCCURS 2 TIMES.
017800 01  WS-INV2-TO-TBL-LIT.
017900     05  FILLER                       PIC X VALUE "ч".
018000     05  FILLER                       PIC X VALUE "ж".
018100 01  WS-INV2-TO-RTBL REDEFINES WS-INV2-TO-TBL-LIT.
018200     05  WS-INV2-TO                   PIC X OCCURS 2 TIMES.
018300*-----------------------------------------------------------------
018400*    GIVEN-NAMES WHOSE Р-ENDING RULE KEEPS THE WHOLE NOMINATIVE
018500*    AS THE STEM INSTEAD OF SWAPPING THE STEM VOWEL (IGOR, LAZAR).
018600 01  WS-PR-EXC-NAME-TBL-LIT.
018700     05  FILLER                       PIC X(10) VALUE "ігор".
018800     05  FILLER                       PIC X(10) VALUE "лазар".
018900 01  WS-PR-EXC-NAME-RTBL REDEFINES WS-PR-EXC-NAME-TBL-LIT.
019000     05  WS-PR-EXC-NAME               PIC X(10) OCCURS 2 TIMES.
019100*-----------------------------------------------------------------
019200*    GROUP-1 ОВ/ЕВ/ЄВ SURNAMES THAT DO NOT TAKE THE RUSSIAN-
019300*    SURNAME PATTERN (THEY DECLINE AS ORDINARY HARD NOUNS).
019400 01  WS-OV-EXC-NAME-TBL-LIT.
019500     05  FILLER                       PIC X(10) VALUE "лев".
019600     05  FILLER                       PIC X(10) VALUE "остромов".
019700 01  WS-OV-EXC-NAME-RTBL REDEFINES WS-OV-EXC-NAME-TBL-LIT.
019800     05  WS-OV-EXC-NAME                PIC X(10) OCCURS 2 TIMES.
019900*-----------------------------------------------------------------
020000*    GENDER SCORING - GIVEN NAME.  EVERY TABLE BELOW COMES OFF
020100*    THE MINISTRY'S OWN "GENDER BY FIRST NAME" CROSSWALK, LETTER
020200*    FOR LETTER - RUN THE WHOLE SET, EVERY MATCH ADDS ITS OWN
020300*    WEIGHT, HIGHEST TOTAL AT THE END WINS.
020400 01  WS-FN-EXACT-MAN-TBL-LIT.
020500     05  FILLER                       PIC X(10) VALUE "петро".
020600     05  FILLER                       PIC X(10) VALUE "микола".
020700 01  WS-FN-EXACT-MAN-RTBL REDEFINES WS-FN-EXACT-MAN-TBL-LIT.
020800     05  WS-FN-EXACT-MAN               PIC X(10) OCCURS 2 TIMES.
020900*-----------------------------------------------------------------
021000 01  WS-FN-MAN-SFX2-TBL-LIT.
021100     05  FILLER                       PIC X(02) VALUE "он".
021200     05  FILLER                       PIC X(02) VALUE "ов".
021300     05  FILLER                       PIC X(02) VALUE "ав".
021400     05  FILLER                       PIC X(02) VALUE "ам".
021500     05  FILLER                       PIC X(02) VALUE "ол".
021600     05  FILLER                       PIC X(02) VALUE "ан".
021700     05  FILLER                       PIC X(02) VALUE "рд".
021800     05  FILLER                       PIC X(02) VALUE "мп".
021900     05  FILLER                       PIC X(02) VALUE "ко".
022000     05  FILLER                       PIC X(02) VALUE "ло".
022100 01  WS-FN-MAN-SFX2-RTBL REDEFINES WS-FN-MAN-SFX2-TBL-LIT.
022200     05  WS-FN-MAN-SFX2               PIC X(02) OCCURS 10 TIMES.
022300*-----------------------------------------------------------------
022400 01  WS-FN-WOMAN-SFX3-TBL-LIT.
022500     05  FILLER                       PIC X(03) VALUE "бов".
022600     05  FILLER                       PIC X(03) VALUE "нка".
022700     05  FILLER                       PIC X(03) VALUE "яра".
022800     05  FILLER                       PIC X(03) VALUE "ила".
022900     05  FILLER                       PIC X(03) VALUE "опа".
023000 01  WS-FN-WOMAN-SFX3-RTBL REDEFINES WS-FN-WOMAN-SFX3-TBL-LIT.
023100     05  WS-FN-WOMAN-SFX3             PIC X(03) OCCURS 5 TIMES.
023200*-----------------------------------------------------------------
023300 01  WS-FN-WOMAN-SFX3B-TBL-LIT.
023400     05  FILLER                       PIC X(03) VALUE "ель".
023500     05  FILLER                       PIC X(03) VALUE "бов".
023600 01  WS-FN-WOMAN-SFX3B-RTBL REDEFINES WS-FN-WOMAN-SFX3B-TBL-LIT.
023700     05  WS-FN-WOMAN-SFX3B            PIC X(03) OCCURS 2 TIMES.
023800*-----------------------------------------------------------------
023900*    GENDER SCORING - SURNAME.
024000 01  WS-SN-MAN-SFX2-TBL-LIT.
024100     05  FILLER                       PIC X(02) VALUE "ов".
024200     05  FILLER                       PIC X(02) VALUE "ин".
024300     05  FILLER                       PIC X(02) VALUE "ев".
024400     05  FILLER                       PIC X(02) VALUE "єв".
024500     05  FILLER                       PIC X(02) VALUE "ін".
024600     05  FILLER                       PIC X(02) VALUE "їн".
024700     05  FILLER                       PIC X(02) VALUE "ий".
024800     05  FILLER                       PIC X(02) VALUE "їв".
024900     05  FILLER                       PIC X(02) VALUE "ів".
025000     05  FILLER                       PIC X(02) VALUE "ой".
025100     05  FILLER                       PIC X(02) VALUE "ей".
025200 01  WS-SN-MAN-SFX2-RTBL REDEFINES WS-SN-MAN-SFX2-TBL-LIT.
025300     05  WS-SN-MAN-SFX2                PIC X(02) OCCURS 11 TIMES.
025400*-----------------------------------------------------------------
025500 01  WS-SN-WOMAN-SFX3-TBL-LIT.
025600     05  FILLER                       PIC X(03) VALUE "ова".
025700     05  FILLER                       PIC X(03) VALUE "ина".
025800     05  FILLER                       PIC X(03) VALUE "ева".
025900     05  FILLER                       PIC X(03) VALUE "єва".
026000     05  FILLER                       PIC X(03) VALUE "іна".
026100     05  FILLER                       PIC X(03) VALUE "мін".
026200 01  WS-SN-WOMAN-SFX3-RTBL REDEFINES WS-SN-WOMAN-SFX3-TBL-LIT.
026300     05  WS-SN-WOMAN-SFX3              PIC X(03) OCCURS 6 TIMES.
026400*-----------------------------------------------------------------
026500*    WORD-CLASS SCORING - THE MINISTRY SPEC CARRIES THIS AS A
026600*    FALLBACK FOR A WORD WHOSE CLASS CANNOT BE READ OFF THE INPUT
026700*    RECORD LAYOUT.  OUR OWN INPUT RECORD ALWAYS TAGS SURNAME/
026800*    GIVEN-NAME/PATRONYMIC ON THE FIELD ITSELF (NMC-WT-WORD-
026900*    FIELD-FROM), SO 1010 NEVER HAS TO FALL BACK ON IT TODAY -
027000*    BUT THE SCORER IS CARRIED HERE IN FULL SO THE PROGRAM MATCHES
027100*    THE MINISTRY CROSSWALK PARAGRAPH FOR PARAGRAPH, READY FOR THE
027200*    DAY AN UNTAGGED FEED TURNS UP.
027300 01  WS-WC-FATHER-SFX3-TBL-LIT.
027400     05  FILLER                       PIC X(03) VALUE "вна".
027500     05  FILLER                       PIC X(03) VALUE "чна".
027600     05  FILLER                       PIC X(03) VALUE "ліч".
027700 01  WS-WC-FATHER-SFX3-RTBL REDEFINES WS-WC-FATHER-SFX3-TBL-LIT.
027800     05  WS-WC-FATHER-SFX3             PIC X(03) OCCURS 3 TIMES.
027900*-----------------------------------------------------------------
028000 01  WS-WC-FATHER-SFX4-TBL-LIT.
028100     05  FILLER                       PIC X(04) VALUE "ьмич".
028200     05  FILLER                       PIC X(04) VALUE "ович".
028300 01  WS-WC-FATHER-SFX4-RTBL REDEFINES WS-WC-FATHER-SFX4-TBL-LIT.
028400     05  WS-WC-FATHER-SFX4             PIC X(04) OCCURS 2 TIMES.
028500*-----------------------------------------------------------------
028600 01  WS-WC-FIRST-SFX3-TBL-LIT.
028700     05  FILLER                       PIC X(03) VALUE "тин".
028800 01  WS-WC-FIRST-SFX3-RTBL REDEFINES WS-WC-FIRST-SFX3-TBL-LIT.
028900     05  WS-WC-FIRST-SFX3              PIC X(03) OCCURS 1 TIMES.
029000*-----------------------------------------------------------------
029100 01  WS-WC-FIRST-SFX4-TBL-LIT.
029200     05  FILLER                       PIC X(04) VALUE "ьмич".
029300     05  FILLER                       PIC X(04) VALUE "юбов".
029400     05  FILLER                       PIC X(04) VALUE "івна".
029500     05  FILLER                       PIC X(04) VALUE "явка".
029600     05  FILLER                       PIC X(04) VALUE "орив".
029700     05  FILLER                       PIC X(04) VALUE "кіян".
029800 01  WS-WC-FIRST-SFX4-RTBL REDEFINES WS-WC-FIRST-SFX4-TBL-LIT.
029900     05  WS-WC-FIRST-SFX4              PIC X(04) OCCURS 6 TIMES.
030000*-----------------------------------------------------------------
030100*    17-NAME EXCEPTION LIST - NAMES WHOSE OWN ENDING WOULD SCORE
030200*    THEM WRONG OTHERWISE (SCORE THEM "GIVEN NAME" OUTRIGHT).
030300 01  WS-WC-FIRST-EXC-TBL-LIT.
030400     05  FILLER                       PIC X(10) VALUE "лев".
030500     05  FILLER                       PIC X(10) VALUE "гаїна".
030600     05  FILLER                       PIC X(10) VALUE "афіна".
030700     05  FILLER                       PIC X(10) VALUE "антоніна".
030800     05  FILLER                       PIC X(10) VALUE "ангеліна".
030900     05  FILLER                       PIC X(10) VALUE "альвіна".
031000     05  FILLER                       PIC X(10) VALUE "альбіна".
031100     05  FILLER                       PIC X(10) VALUE "аліна".
031200     05  FILLER                       PIC X(10) VALUE "павло".
031300     05  FILLER                       PIC X(10) VALUE "олесь".
031400     05  FILLER                       PIC X(10) VALUE "микола".
031500     05  FILLER                       PIC X(10) VALUE "мая".
031600     05  FILLER                       PIC X(10) VALUE "англеліна".
031700     05  FILLER                       PIC X(10) VALUE "елькін".
031800     05  FILLER                       PIC X(10) VALUE "мерлін".
031900     05  FILLER                       PIC X(10) VALUE "мартин".
032000     05  FILLER                       PIC X(10) VALUE "устин".
032100 01  WS-WC-FIRST-EXC-RTBL REDEFINES WS-WC-FIRST-EXC-TBL-LIT.
032200     05  WS-WC-FIRST-EXC               PIC X(10) OCCURS 17 TIMES.
032300*-----------------------------------------------------------------
032400*    SURNAME (SECOND-NAME) SUFFIX TABLES - THE LARGEST OF THE
032500*    THREE, STRAIGHT OFF THE MINISTRY LIST.
032600 01  WS-WC-SECOND-SFX2-TBL-LIT.
032700     05  FILLER                       PIC X(02) VALUE "ов".
032800     05  FILLER                       PIC X(02) VALUE "ін".
032900     05  FILLER                       PIC X(02) VALUE "ев".
033000     05  FILLER                       PIC X(02) VALUE "єв".
033100     05  FILLER                       PIC X(02) VALUE "ий".
033200     05  FILLER                       PIC X(02) VALUE "ин".
033300     05  FILLER                       PIC X(02) VALUE "ой".
033400     05  FILLER                       PIC X(02) VALUE "ко".
033500     05  FILLER                       PIC X(02) VALUE "ук".
033600     05  FILLER                       PIC X(02) VALUE "як".
033700     05  FILLER                       PIC X(02) VALUE "ца".
033800     05  FILLER                       PIC X(02) VALUE "их".
033900     05  FILLER                       PIC X(02) VALUE "ик".
034000     05  FILLER                       PIC X(02) VALUE "ун".
034100     05  FILLER                       PIC X(02) VALUE "ок".
034200     05  FILLER                       PIC X(02) VALUE "ша".
034300     05  FILLER                       PIC X(02) VALUE "ая".
034400     05  FILLER                       PIC X(02) VALUE "га".
034500     05  FILLER                       PIC X(02) VALUE "єк".
034600     05  FILLER                       PIC X(02) VALUE "аш".
034700     05  FILLER                       PIC X(02) VALUE "ив".
034800     05  FILLER                       PIC X(02) VALUE "юк".
034900     05  FILLER                       PIC X(02) VALUE "ус".
035000     05  FILLER                       PIC X(02) VALUE "це".
035100     05  FILLER                       PIC X(02) VALUE "ак".
035200     05  FILLER                       PIC X(02) VALUE "бр".
035300     05  FILLER                       PIC X(02) VALUE "яр".
035400     05  FILLER                       PIC X(02) VALUE "іл".
035500     05  FILLER                       PIC X(02) VALUE "ів".
035600     05  FILLER                       PIC X(02) VALUE "ич".
035700     05  FILLER                       PIC X(02) VALUE "сь".
035800     05  FILLER                       PIC X(02) VALUE "ей".
035900     05  FILLER                       PIC X(02) VALUE "нс".
036000     05  FILLER                       PIC X(02) VALUE "яс".
036100     05  FILLER                       PIC X(02) VALUE "ер".
036200     05  FILLER                       PIC X(02) VALUE "ай".
036300     05  FILLER                       PIC X(02) VALUE "ян".
036400     05  FILLER                       PIC X(02) VALUE "ах".
036500     05  FILLER                       PIC X(02) VALUE "ць".
036600     05  FILLER                       PIC X(02) VALUE "ющ".
036700     05  FILLER                       PIC X(02) VALUE "іс".
036800     05  FILLER                       PIC X(02) VALUE "ач".
036900     05  FILLER                       PIC X(02) VALUE "уб".
037000     05  FILLER                       PIC X(02) VALUE "ох".
037100     05  FILLER                       PIC X(02) VALUE "юх".
037200     05  FILLER                       PIC X(02) VALUE "ут".
037300     05  FILLER                       PIC X(02) VALUE "ча".
037400     05  FILLER                       PIC X(02) VALUE "ул".
037500     05  FILLER                       PIC X(02) VALUE "вк".
037600     05  FILLER                       PIC X(02) VALUE "зь".
037700     05  FILLER                       PIC X(02) VALUE "уц".
037800     05  FILLER                       PIC X(02) VALUE "їн".
037900     05  FILLER                       PIC X(02) VALUE "де".
038000     05  FILLER                       PIC X(02) VALUE "уз".
038100     05  FILLER                       PIC X(02) VALUE "юр".
038200     05  FILLER                       PIC X(02) VALUE "ік".
038300     05  FILLER                       PIC X(02) VALUE "іч".
038400     05  FILLER                       PIC X(02) VALUE "ро".
038500 01  WS-WC-SECOND-SFX2-RTBL REDEFINES WS-WC-SECOND-SFX2-TBL-LIT.
038600     05  WS-WC-SECOND-SFX2             PIC X(02) OCCURS 58 TIMES.
038700*-----------------------------------------------------------------
038800 01  WS-WC-SECOND-SFX3-TBL-LIT.
038900     05  FILLER                       PIC X(03) VALUE "ова".
039000     05  FILLER                       PIC X(03) VALUE "ева".
039100     05  FILLER                       PIC X(03) VALUE "єва".
039200     05  FILLER                       PIC X(03) VALUE "тих".
039300     05  FILLER                       PIC X(03) VALUE "рик".
039400     05  FILLER                       PIC X(03) VALUE "вач".
039500     05  FILLER                       PIC X(03) VALUE "аха".
039600     05  FILLER                       PIC X(03) VALUE "шен".
039700     05  FILLER                       PIC X(03) VALUE "мей".
039800     05  FILLER                       PIC X(03) VALUE "арь".
039900     05  FILLER                       PIC X(03) VALUE "вка".
040000     05  FILLER                       PIC X(03) VALUE "шир".
040100     05  FILLER                       PIC X(03) VALUE "бан".
040200     05  FILLER                       PIC X(03) VALUE "чий".
040300     05  FILLER                       PIC X(03) VALUE "іна".
040400     05  FILLER                       PIC X(03) VALUE "їна".
040500     05  FILLER                       PIC X(03) VALUE "ька".
040600     05  FILLER                       PIC X(03) VALUE "ань".
040700     05  FILLER                       PIC X(03) VALUE "ива".
040800     05  FILLER                       PIC X(03) VALUE "аль".
040900     05  FILLER                       PIC X(03) VALUE "ура".
041000     05  FILLER                       PIC X(03) VALUE "ран".
041100     05  FILLER                       PIC X(03) VALUE "ало".
041200     05  FILLER                       PIC X(03) VALUE "ола".
041300     05  FILLER                       PIC X(03) VALUE "кур".
041400     05  FILLER                       PIC X(03) VALUE "оба".
041500     05  FILLER                       PIC X(03) VALUE "оль".
041600     05  FILLER                       PIC X(03) VALUE "нта".
041700     05  FILLER                       PIC X(03) VALUE "зій".
041800     05  FILLER                       PIC X(03) VALUE "ґан".
041900     05  FILLER                       PIC X(03) VALUE "іло".
042000     05  FILLER                       PIC X(03) VALUE "шта".
042100     05  FILLER                       PIC X(03) VALUE "юпа".
042200     05  FILLER                       PIC X(03) VALUE "рна".
042300     05  FILLER                       PIC X(03) VALUE "бла".
042400     05  FILLER                       PIC X(03) VALUE "еїн".
042500     05  FILLER                       PIC X(03) VALUE "има".
042600     05  FILLER                       PIC X(03) VALUE "мар".
042700     05  FILLER                       PIC X(03) VALUE "кар".
042800     05  FILLER                       PIC X(03) VALUE "оха".
042900     05  FILLER                       PIC X(03) VALUE "чур".
043000     05  FILLER                       PIC X(03) VALUE "ниш".
043100     05  FILLER                       PIC X(03) VALUE "ета".
043200     05  FILLER                       PIC X(03) VALUE "тна".
043300     05  FILLER                       PIC X(03) VALUE "зур".
043400     05  FILLER                       PIC X(03) VALUE "нір".
043500     05  FILLER                       PIC X(03) VALUE "йма".
043600     05  FILLER                       PIC X(03) VALUE "орж".
043700     05  FILLER                       PIC X(03) VALUE "рба".
043800     05  FILLER                       PIC X(03) VALUE "іла".
043900     05  FILLER                       PIC X(03) VALUE "лас".
044000     05  FILLER                       PIC X(03) VALUE "дід".
044100     05  FILLER                       PIC X(03) VALUE "роз".
044200     05  FILLER                       PIC X(03) VALUE "аба".
044300     05  FILLER                       PIC X(03) VALUE "чан".
044400     05  FILLER                       PIC X(03) VALUE "ган".
044500 01  WS-WC-SECOND-SFX3-RTBL REDEFINES WS-WC-SECOND-SFX3-TBL-LIT.
044600     05  WS-WC-SECOND-SFX3             PIC X(03) OCCURS 56 TIMES.
044700*-----------------------------------------------------------------
044800 01  WS-WC-SECOND-SFX4-TBL-LIT.
044900     05  FILLER                       PIC X(04) VALUE "ьник".
045000     05  FILLER                       PIC X(04) VALUE "нчук".
045100     05  FILLER                       PIC X(04) VALUE "тник".
045200     05  FILLER                       PIC X(04) VALUE "кирь".
045300     05  FILLER                       PIC X(04) VALUE "ский".
045400     05  FILLER                       PIC X(04) VALUE "шена".
045500     05  FILLER                       PIC X(04) VALUE "шина".
045600     05  FILLER                       PIC X(04) VALUE "вина".
045700     05  FILLER                       PIC X(04) VALUE "нина".
045800     05  FILLER                       PIC X(04) VALUE "гана".
045900     05  FILLER                       PIC X(04) VALUE "гана".
046000     05  FILLER                       PIC X(04) VALUE "хній".
046100     05  FILLER                       PIC X(04) VALUE "зюба".
046200     05  FILLER                       PIC X(04) VALUE "орош".
046300     05  FILLER                       PIC X(04) VALUE "орон".
046400     05  FILLER                       PIC X(04) VALUE "сило".
046500     05  FILLER                       PIC X(04) VALUE "руба".
046600     05  FILLER                       PIC X(04) VALUE "лест".
046700     05  FILLER                       PIC X(04) VALUE "мара".
046800     05  FILLER                       PIC X(04) VALUE "обка".
046900     05  FILLER                       PIC X(04) VALUE "рока".
047000     05  FILLER                       PIC X(04) VALUE "сика".
047100     05  FILLER                       PIC X(04) VALUE "одна".
047200     05  FILLER                       PIC X(04) VALUE "нчар".
047300     05  FILLER                       PIC X(04) VALUE "вата".
047400     05  FILLER                       PIC X(04) VALUE "ндар".
047500     05  FILLER                       PIC X(04) VALUE "грій".
047600 01  WS-WC-SECOND-SFX4-RTBL REDEFINES WS-WC-SECOND-SFX4-TBL-LIT.
047700     05  WS-WC-SECOND-SFX4             PIC X(04) OCCURS 27 TIMES.
047800*****************************************************************
047900 LINKAGE SECTION.
048000     COPY NMCWRDT.
048100*****************************************************************
048200 PROCEDURE DIVISION USING NMC-WORD-COUNT, NMC-WORD-INDEX,
048300     NMC-RULE-ACTION, NMC-PERSON-GENDER-OVERRIDE, NMC-WORD-TABLE.
048400*-----------------------------------------------------------------
048500 0000-MAIN-ROUTINE.
048600*-----------------------------------------------------------------
048700     IF NMC-ACTION-CLASSIFY
048800         PERFORM 1000-CLASSIFY-WORD
048900     ELSE
049000         PERFORM 2000-DECLINE-WORD.
049100     GOBACK.
049200*-----------------------------------------------------------------
049300*    CLASSIFY-WORD COVERS THE WORD-CLASS-DETECTION AND GENDER-
049400*    SCORING BUSINESS RULES.  ONE CALL, ONE WORD.
049500 1000-CLASSIFY-WORD.
049600*-----------------------------------------------------------------
049700     PERFORM 1010-DETECT-WORD-CLASS.
049800     PERFORM 1100-SCORE-WORD-GENDER.
049900*-----------------------------------------------------------------
050000*    EACH INPUT FIELD CARRIES ITS OWN WORD CLASS - SURNAME WORDS
050100*    STAY SURNAME WORDS AND SO ON - SO DETECTION IS A STRAIGHT
050200*    COPY OF THE FIELD-FROM CODE NAMECASE ALREADY STAMPED ON.
050300*    THE MINISTRY'S OWN SCORED DETECTOR IS CARRIED BELOW AT 1020
050400*    FOR THE DAY A FEED ARRIVES WITHOUT THE FIELD-FROM TAG.
050500 1010-DETECT-WORD-CLASS.
050600*-----------------------------------------------------------------
050700     IF NMC-WT-FIELD-SURNAME (NMC-WORD-INDEX)
050800          OR NMC-WT-FIELD-FIRSTNAME (NMC-WORD-INDEX)
050900          OR NMC-WT-FIELD-PATRONYMIC (NMC-WORD-INDEX)
051000         MOVE NMC-WT-WORD-FIELD-FROM (NMC-WORD-INDEX) TO
051100              NMC-WT-WORD-CLASS (NMC-WORD-INDEX)
051200     ELSE
051300         PERFORM 1020-SCORE-WORD-CLASS.
051400*-----------------------------------------------------------------
051500*    UNTAGGED-WORD FALLBACK - FATHER/FIRST/SECOND NAME SCORED OFF
051600*    THE SAME SUFFIX CROSSWALK THE MINISTRY USES, HIGHEST SCORE
051700*    WINS, TIES BROKEN FIRST-OVER-SECOND-OVER-FATHER.
051800 1020-SCORE-WORD-CLASS.
051900*-----------------------------------------------------------------
052000     MOVE NMC-WT-WORD-LOWER (NMC-WORD-INDEX) TO NMC-WORD-LOWER.
052100     PERFORM 1110-COMPUTE-WORD-LEN.
052200     MOVE 0 TO WS-WC-FATHER-SCORE WS-WC-FIRST-SCORE
052300               WS-WC-SECOND-SCORE.
052400     PERFORM 1021-SCORE-FATHER-HINTS.
052500     PERFORM 1022-SCORE-FIRST-HINTS.
052600     PERFORM 1023-SCORE-SECOND-HINTS.
052700     EVALUATE TRUE
052800         WHEN WS-WC-FIRST-SCORE > WS-WC-SECOND-SCORE
052900                AND WS-WC-FIRST-SCORE > WS-WC-FATHER-SCORE
053000             MOVE NMC-CLASS-FIRSTNAME TO
053100                  NMC-WT-WORD-CLASS (NMC-WORD-INDEX)
053200         WHEN WS-WC-SECOND-SCORE > WS-WC-FATHER-SCORE
053300             MOVE NMC-CLASS-SURNAME TO
053400                  NMC-WT-WORD-CLASS (NMC-WORD-INDEX)
053500         WHEN OTHER
053600             MOVE NMC-CLASS-PATRONYMIC TO
053700                  NMC-WT-WORD-CLASS (NMC-WORD-INDEX)
053800     END-EVALUATE.
053900*-----------------------------------------------------------------
054000 1021-SCORE-FATHER-HINTS.
054100*-----------------------------------------------------------------
054200     IF WS-WORD-LEN >= 3
054300         MOVE 3 TO WS-LAST-N MOVE 3 TO WS-LAST-K
054400         PERFORM 8660-GET-LAST
054500         PERFORM 1024-SCAN-WC-FATHER-SFX3
054600             VARYING WS-TBL-IDX FROM 1 BY 1
054700             UNTIL WS-TBL-IDX > 3 OR WS-SCORE-FOUND.
054800     IF WS-WORD-LEN >= 4
054900         MOVE 4 TO WS-LAST-N MOVE 4 TO WS-LAST-K
055000         PERFORM 8660-GET-LAST
055100         PERFORM 1025-SCAN-WC-FATHER-SFX4
055200             VARYING WS-TBL-IDX FROM 1 BY 1
055300             UNTIL WS-TBL-IDX > 2 OR WS-SCORE-FOUND.
055400*-----------------------------------------------------------------
055500 1024-SCAN-WC-FATHER-SFX3.
055600*-----------------------------------------------------------------
055700     MOVE 'N' TO WS-SCORE-FOUND-SW.
055800     IF WS-LAST-TEXT (1:3) = WS-WC-FATHER-SFX3 (WS-TBL-IDX)
055900         SET WS-SCORE-FOUND TO TRUE
056000         ADD 3 TO WS-WC-FATHER-SCORE.
056100*-----------------------------------------------------------------
056200 1025-SCAN-WC-FATHER-SFX4.
056300*-----------------------------------------------------------------
056400     MOVE 'N' TO WS-SCORE-FOUND-SW.
056500     IF WS-LAST-TEXT (1:4) = WS-WC-FATHER-SFX4 (WS-TBL-IDX)
056600         SET WS-SCORE-FOUND TO TRUE
056700         ADD 3 TO WS-WC-FATHER-SCORE.
056800*-----------------------------------------------------------------
056900 1022-SCORE-FIRST-HINTS.
057000*-----------------------------------------------------------------
057100     IF WS-WORD-LEN >= 3
057200         MOVE 3 TO WS-LAST-N MOVE 3 TO WS-LAST-K
057300         PERFORM 8660-GET-LAST
057400         IF WS-LAST-VALID AND WS-LAST-TEXT (1:3) = "тин"
057500             ADD 0.5 TO WS-WC-FIRST-SCORE.
057600     IF WS-WORD-LEN >= 4
057700         MOVE 4 TO WS-LAST-N MOVE 4 TO WS-LAST-K
057800         PERFORM 8660-GET-LAST
057900         MOVE 'N' TO WS-SCORE-FOUND-SW
058000         PERFORM 1026-SCAN-WC-FIRST-SFX4
058100             VARYING WS-TBL-IDX FROM 1 BY 1
058200             UNTIL WS-TBL-IDX > 6 OR WS-SCORE-FOUND
058300         IF WS-SCORE-FOUND
058400             ADD 0.5 TO WS-WC-FIRST-SCORE.
058500     MOVE 'N' TO WS-SCORE-FOUND-SW.
058600     PERFORM 1027-SCAN-WC-FIRST-EXC
058700         VARYING WS-TBL-IDX FROM 1 BY 1
058800         UNTIL WS-TBL-IDX > 17 OR WS-SCORE-FOUND.
058900     IF WS-SCORE-FOUND
059000         ADD 10 TO WS-WC-FIRST-SCORE.
059100*-----------------------------------------------------------------
059200 1026-SCAN-WC-FIRST-SFX4.
059300*-----------------------------------------------------------------
059400     IF WS-LAST-TEXT (1:4) = WS-WC-FIRST-SFX4 (WS-TBL-IDX)
059500         SET WS-SCORE-FOUND TO TRUE.
059600*-----------------------------------------------------------------
059700 1027-SCAN-WC-FIRST-EXC.
059800*-----------------------------------------------------------------
059900     IF NMC-WORD-LOWER (1:10) = WS-WC-FIRST-EXC (WS-TBL-IDX)
060000         SET WS-SCORE-FOUND TO TRUE.
060100*-----------------------------------------------------------------
060200 1023-SCORE-SECOND-HINTS.
060300*-----------------------------------------------------------------
060400     IF WS-WORD-LEN >= 2
060500         MOVE 2 TO WS-LAST-N MOVE 2 TO WS-LAST-K
060600         PERFORM 8660-GET-LAST
060700         MOVE 'N' TO WS-SCORE-FOUND-SW
060800         PERFORM 1028-SCAN-WC-SECOND-SFX2
060900             VARYING WS-TBL-IDX FROM 1 BY 1
061000             UNTIL WS-TBL-IDX > 58 OR WS-SCORE-FOUND
061100         IF WS-SCORE-FOUND
061200             ADD 0.4 TO WS-WC-SECOND-SCORE.
061300     IF WS-WORD-LEN >= 3
061400         MOVE 3 TO WS-LAST-N MOVE 3 TO WS-LAST-K
061500         PERFORM 8660-GET-LAST
061600         MOVE 'N' TO WS-SCORE-FOUND-SW
061700         PERFORM 1029-SCAN-WC-SECOND-SFX3
061800             VARYING WS-TBL-IDX FROM 1 BY 1
061900             UNTIL WS-TBL-IDX > 56 OR WS-SCORE-FOUND
062000         IF WS-SCORE-FOUND
062100             ADD 0.4 TO WS-WC-SECOND-SCORE.
062200     IF WS-WORD-LEN >= 4
062300         MOVE 4 TO WS-LAST-N MOVE 4 TO WS-LAST-K
062400         PERFORM 8660-GET-LAST
062500         MOVE 'N' TO WS-SCORE-FOUND-SW
062600         PERFORM 1031-SCAN-WC-SECOND-SFX4
062700             VARYING WS-TBL-IDX FROM 1 BY 1
062800             UNTIL WS-TBL-IDX > 27 OR WS-SCORE-FOUND
062900         IF WS-SCORE-FOUND
063000             ADD 0.4 TO WS-WC-SECOND-SCORE.
063100     IF NMC-WORD-LOWER (WS-WORD-LEN:1) = "і"
063200         ADD 0.2 TO WS-WC-SECOND-SCORE.
063300*-----------------------------------------------------------------
063400 1028-SCAN-WC-SECOND-SFX2.
063500*-----------------------------------------------------------------
063600     IF WS-LAST-TEXT (1:2) = WS-WC-SECOND-SFX2 (WS-TBL-IDX)
063700         SET WS-SCORE-FOUND TO TRUE.
063800*-----------------------------------------------------------------
063900 1029-SCAN-WC-SECOND-SFX3.
064000*-----------------------------------------------------------------
064100     IF WS-LAST-TEXT (1:3) = WS-WC-SECOND-SFX3 (WS-TBL-IDX)
064200         SET WS-SCORE-FOUND TO TRUE.
064300*-----------------------------------------------------------------
064400 1031-SCAN-WC-SECOND-SFX4.
064500*-----------------------------------------------------------------
064600     IF WS-LAST-TEXT (1:4) = WS-WC-SECOND-SFX4 (WS-TBL-IDX)
064700         SET WS-SCORE-FOUND TO TRUE.
064800*-----------------------------------------------------------------
064900 1100-SCORE-WORD-GENDER.
065000*-----------------------------------------------------------------
065100     MOVE 0 TO NMC-WT-WORD-GENDER-MAN-SCORE (NMC-WORD-INDEX)
065200               NMC-WT-WORD-GENDER-WOMAN-SCORE (NMC-WORD-INDEX).
065300     MOVE 0 TO WS-MAN-SCORE WS-WOMAN-SCORE.
065400     MOVE NMC-WT-WORD-LOWER (NMC-WORD-INDEX) TO NMC-WORD-LOWER.
065500     PERFORM 1110-COMPUTE-WORD-LEN.
065600     EVALUATE TRUE
065700         WHEN NMC-WT-FIELD-PATRONYMIC (NMC-WORD-INDEX)
065800             PERFORM 1200-SCORE-PATRONYMIC
065900         WHEN NMC-WT-FIELD-FIRSTNAME (NMC-WORD-INDEX)
066000             PERFORM 1300-SCORE-FIRSTNAME
066100         WHEN OTHER
066200             PERFORM 1400-SCORE-SURNAME
066300     END-EVALUATE.
066400     MOVE WS-MAN-SCORE TO
066500          NMC-WT-WORD-GENDER-MAN-SCORE (NMC-WORD-INDEX).
066600     MOVE WS-WOMAN-SCORE TO
066700          NMC-WT-WORD-GENDER-WOMAN-SCORE (NMC-WORD-INDEX).
066800*-----------------------------------------------------------------
066900*    FIND THE LENGTH OF THE LOWER-CASE WORD IN NMC-WORD-LOWER BY
067000*    SCANNING BACKWARD FOR THE LAST NON-SPACE POSITION - THE
067100*    FIELD IS FIXED PIC X(30), SPACE-PADDED ON THE RIGHT.
067200 1110-COMPUTE-WORD-LEN.
067300*-----------------------------------------------------------------
067400     PERFORM 1111-BACK-SCAN-ONE-POSITION
067500         VARYING WS-WORD-LEN FROM 30 BY -1
067600         UNTIL WS-WORD-LEN = 0
067700            OR NMC-WORD-LOWER (WS-WORD-LEN:1) NOT = SPACE.
067800*-----------------------------------------------------------------
067900 1111-BACK-SCAN-ONE-POSITION.
068000*-----------------------------------------------------------------
068100     CONTINUE.
068200*-----------------------------------------------------------------
068300*    PATRONYMIC - DETERMINISTIC, NOT ADDITIVE.  "-ИЧ" IS ALWAYS A
068400*    MAN, "-НА" IS ALWAYS A WOMAN; A PATRONYMIC MATCHING NEITHER
068500*    KEEPS ITS DEFAULT 0/0 SCORE.
068600 1200-SCORE-PATRONYMIC.
068700*-----------------------------------------------------------------
068800     IF WS-WORD-LEN >= 2
068900         IF NMC-WORD-LOWER (WS-WORD-LEN - 1:2) = "ич"
069000             MOVE 10 TO WS-MAN-SCORE
069100             MOVE 0  TO WS-WOMAN-SCORE
069200         ELSE
069300         IF NMC-WORD-LOWER (WS-WORD-LEN - 1:2) = "на"
069400             MOVE 0  TO WS-MAN-SCORE
069500             MOVE 12 TO WS-WOMAN-SCORE.
069600*-----------------------------------------------------------------
069700*    GIVEN NAME - EVERY MATCHING TEST BELOW ADDS ITS OWN WEIGHT;
069800*    NOTHING IS MUTUALLY EXCLUSIVE, A NAME CAN PICK UP SEVERAL.
069900 1300-SCORE-FIRSTNAME.
070000*-----------------------------------------------------------------
070100     MOVE 'N' TO WS-SCORE-FOUND-SW.
070200     PERFORM 1301-SCAN-FN-EXACT-MAN
070300         VARYING WS-TBL-IDX FROM 1 BY 1
070400         UNTIL WS-TBL-IDX > 2 OR WS-SCORE-FOUND.
070500     IF WS-SCORE-FOUND
070600         ADD 30 TO WS-MAN-SCORE.
070700     IF WS-WORD-LEN >= 1
070800         MOVE NMC-WORD-LOWER (WS-WORD-LEN:1) TO WS-LAST-CHAR
070900         IF WS-LAST-CHAR = "й"
071000             ADD 0.9 TO WS-MAN-SCORE.
071100     IF WS-WORD-LEN >= 2
071200         MOVE 2 TO WS-LAST-N MOVE 2 TO WS-LAST-K
071300         PERFORM 8660-GET-LAST
071400         MOVE 'N' TO WS-SCORE-FOUND-SW
071500         PERFORM 1302-SCAN-FN-MAN-SFX2
071600             VARYING WS-TBL-IDX FROM 1 BY 1
071700             UNTIL WS-TBL-IDX > 10 OR WS-SCORE-FOUND
071800         IF WS-SCORE-FOUND
071900             ADD 0.5 TO WS-MAN-SCORE.
072000     IF WS-WORD-LEN >= 3
072100         MOVE 3 TO WS-LAST-N MOVE 3 TO WS-LAST-K
072200         PERFORM 8660-GET-LAST
072300         MOVE 'N' TO WS-SCORE-FOUND-SW
072400         PERFORM 1303-SCAN-FN-WOMAN-SFX3
072500             VARYING WS-TBL-IDX FROM 1 BY 1
072600             UNTIL WS-TBL-IDX > 5 OR WS-SCORE-FOUND
072700         IF WS-SCORE-FOUND
072800             ADD 0.5 TO WS-WOMAN-SCORE
072900         MOVE 'N' TO WS-SCORE-FOUND-SW
073000         PERFORM 1304-SCAN-FN-WOMAN-SFX3B
073100             VARYING WS-TBL-IDX FROM 1 BY 1
073200             UNTIL WS-TBL-IDX > 2 OR WS-SCORE-FOUND
073300         IF WS-SCORE-FOUND
073400             ADD 0.4 TO WS-WOMAN-SCORE.
073500     IF WS-WORD-LEN >= 1
073600         MOVE NMC-WORD-LOWER (WS-WORD-LEN:1) TO NMC-TEST-CHAR
073700         IF NMC-IS-CONSONANT
073800             ADD 0.01 TO WS-MAN-SCORE
073900         ELSE
074000         IF NMC-WORD-LOWER (WS-WORD-LEN:1) = "ь"
074100             ADD 0.02 TO WS-MAN-SCORE.
074200     IF WS-WORD-LEN >= 2
074300         IF NMC-WORD-LOWER (WS-WORD-LEN - 1:2) = "дь"
074400             ADD 0.1 TO WS-WOMAN-SCORE.
074500*-----------------------------------------------------------------
074600 1301-SCAN-FN-EXACT-MAN.
074700*-----------------------------------------------------------------
074800     IF NMC-WORD-LOWER (1:10) = WS-FN-EXACT-MAN (WS-TBL-IDX)
074900         SET WS-SCORE-FOUND TO TRUE.
075000*-----------------------------------------------------------------
075100 1302-SCAN-FN-MAN-SFX2.
075200*-----------------------------------------------------------------
075300     IF WS-LAST-TEXT (1:2) = WS-FN-MAN-SFX2 (WS-TBL-IDX)
075400         SET WS-SCORE-FOUND TO TRUE.
075500*-----------------------------------------------------------------
075600 1303-SCAN-FN-WOMAN-SFX3.
075700*-----------------------------------------------------------------
075800     IF WS-LAST-TEXT (1:3) = WS-FN-WOMAN-SFX3 (WS-TBL-IDX)
075900         SET WS-SCORE-FOUND TO TRUE.
076000*-----------------------------------------------------------------
076100 1304-SCAN-FN-WOMAN-SFX3B.
076200*-----------------------------------------------------------------
076300     IF WS-LAST-TEXT (1:3) = WS-FN-WOMAN-SFX3B (WS-TBL-IDX)
076400         SET WS-SCORE-FOUND TO TRUE.
076500*-----------------------------------------------------------------
076600*    SURNAME - THE MAN AND WOMAN SUFFIX TESTS AND THE SEPARATE
076700*    "-АЯ" TEST ARE ALL INDEPENDENT; A MATCH ON EACH ADDS ITS OWN
076800*    0.4.
076900 1400-SCORE-SURNAME.
077000*-----------------------------------------------------------------
077100     IF WS-WORD-LEN >= 2
077200         MOVE 2 TO WS-LAST-N MOVE 2 TO WS-LAST-K
077300         PERFORM 8660-GET-LAST
077400         MOVE 'N' TO WS-SCORE-FOUND-SW
077500         PERFORM 1401-SCAN-SN-MAN-SFX2
077600             VARYING WS-TBL-IDX FROM 1 BY 1
077700             UNTIL WS-TBL-IDX > 11 OR WS-SCORE-FOUND
077800         IF WS-SCORE-FOUND
077900             ADD 0.4 TO WS-MAN-SCORE
078000         IF WS-LAST-TEXT (1:2) = "ая"
078100             ADD 0.4 TO WS-WOMAN-SCORE.
078200     IF WS-WORD-LEN >= 3
078300         MOVE 3 TO WS-LAST-N MOVE 3 TO WS-LAST-K
078400         PERFORM 8660-GET-LAST
078500         MOVE 'N' TO WS-SCORE-FOUND-SW
078600         PERFORM 1402-SCAN-SN-WOMAN-SFX3
078700             VARYING WS-TBL-IDX FROM 1 BY 1
078800             UNTIL WS-TBL-IDX > 6 OR WS-SCORE-FOUND
078900         IF WS-SCORE-FOUND
079000             ADD 0.4 TO WS-WOMAN-SCORE.
079100*-----------------------------------------------------------------
079200 1401-SCAN-SN-MAN-SFX2.
079300*-----------------------------------------------------------------
079400     IF WS-LAST-TEXT (1:2) = WS-SN-MAN-SFX2 (WS-TBL-IDX)
079500         SET WS-SCORE-FOUND TO TRUE.
079600*-----------------------------------------------------------------
079700 1402-SCAN-SN-WOMAN-SFX3.
079800*-----------------------------------------------------------------
079900     IF WS-LAST-TEXT (1:3) = WS-SN-WOMAN-SFX3 (WS-TBL-IDX)
080000         SET WS-SCORE-FOUND TO TRUE.
080100*-----------------------------------------------------------------
080200*    DECLINE-WORD COVERS THE SEVEN-CASE DECLENSION BUSINESS
080300*    RULES AND THE LETTER-CASING RE-APPLICATION THAT FOLLOWS.
080400 2000-DECLINE-WORD.
080500*-----------------------------------------------------------------
080600     MOVE NMC-WT-WORD-LOWER     (NMC-WORD-INDEX) TO
080700          NMC-WORD-LOWER.
080800     MOVE NMC-WT-WORD-CASE-MASK (NMC-WORD-INDEX) TO
080900          NMC-WORD-CASE-MASK.
081000     PERFORM 1110-COMPUTE-WORD-LEN.
081100     MOVE NMC-NO-RULE-FIRED TO NMC-WORD-RULE-ID.
081200     MOVE 'N' TO WS-RULE-FOUND-SW.
081300     EVALUATE TRUE
081400         WHEN NMC-WT-FIELD-SURNAME (NMC-WORD-INDEX) AND
081500              NMC-WT-WORD-GENDER-FINAL (NMC-WORD-INDEX) =
081600                  NMC-GENDER-MAN
081700             PERFORM 3000-SURNAME-MAN-CHAIN
081800         WHEN NMC-WT-FIELD-SURNAME (NMC-WORD-INDEX)
081900             PERFORM 3100-SURNAME-WOMAN-CHAIN
082000         WHEN NMC-WT-FIELD-FIRSTNAME (NMC-WORD-INDEX) AND
082100              NMC-WT-WORD-GENDER-FINAL (NMC-WORD-INDEX) =
082200                  NMC-GENDER-MAN
082300             PERFORM 3200-FIRSTNAME-MAN-CHAIN
082400         WHEN NMC-WT-FIELD-FIRSTNAME (NMC-WORD-INDEX)
082500             PERFORM 3300-FIRSTNAME-WOMAN-CHAIN
082600         WHEN NMC-WT-FIELD-PATRONYMIC (NMC-WORD-INDEX) AND
082700              NMC-WT-WORD-GENDER-FINAL (NMC-WORD-INDEX) =
082800                  NMC-GENDER-MAN
082900             PERFORM 3400-PATRONYMIC-MAN-RULE
083000         WHEN OTHER
083100             PERFORM 3500-PATRONYMIC-WOMAN-RULE
083200     END-EVALUATE.
083300     IF NOT WS-RULE-FOUND
083400         PERFORM 5999-INDECLINABLE-FALLBACK-RULE.
083500     PERFORM 9000-APPLY-CASE-MASK-ALL-FORMS.
083600     PERFORM 9900-COPY-CASES-TO-LINKAGE.
083700*-----------------------------------------------------------------
083800*    SURNAME, MAN - THE MINISTRY TRIES THE ADJECTIVAL FAMILY
083900*    FIRST, THEN THE ORDINARY HARD/SOFT/2ND-DECLENSION GROUP,
084000*    THEN THE RARE -A/-YA PATTERN, THEN THE PLURAL-LOOKING -I
084100*    ENDING.
084200 3000-SURNAME-MAN-CHAIN.
084300*-----------------------------------------------------------------
084400     PERFORM 5050-MAN-RULE5.
084500     IF NOT WS-RULE-FOUND
084600         PERFORM 5010-MAN-RULE1.
084700     IF NOT WS-RULE-FOUND
084800         PERFORM 5020-MAN-RULE2.
084900     IF NOT WS-RULE-FOUND
085000         PERFORM 5030-MAN-RULE3 THRU 5030-RULE3-EXIT.
085100     IF NOT WS-RULE-FOUND
085200         PERFORM 5041-MAN-RULE4.
085300*-----------------------------------------------------------------
085400*    SURNAME, WOMAN - THE ADJECTIVAL FAMILY ("-АЯ"/"-СЬКА") FIRST,
085500*    THEN THE ORDINARY -A/-YA PATTERN.  A CONSONANT-ENDING SURNAME
085600*    FALLS THROUGH TO THE INDECLINABLE CATCH-ALL.
085700 3100-SURNAME-WOMAN-CHAIN.
085800*-----------------------------------------------------------------
085900     PERFORM 5080-WOMAN-RULE3.
086000     IF NOT WS-RULE-FOUND
086100         PERFORM 5060-WOMAN-RULE1.
086200*-----------------------------------------------------------------
086300*    GIVEN NAME, MAN - THE -A/-YA PATTERN (WHICH ALSO COVERS THE
086400*    HANDFUL OF MEN'S NAMES THAT END THAT WAY), THEN THE Р-ENDING
086500*    RULE (IGOR/LAZAR KEPT INSIDE IT), THEN THE ORDINARY HARD/
086600*    SOFT/2ND-DECLENSION GROUP.
086700 3200-FIRSTNAME-MAN-CHAIN.
086800*-----------------------------------------------------------------
086900     PERFORM 5010-MAN-RULE1.
087000     IF NOT WS-RULE-FOUND
087100         PERFORM 5020-MAN-RULE2.
087200     IF NOT WS-RULE-FOUND
087300         PERFORM 5030-MAN-RULE3 THRU 5030-RULE3-EXIT.
087400*-----------------------------------------------------------------
087500*    GIVEN NAME, WOMAN - THE -A/-YA PATTERN COVERS THE GREAT
087600*    MAJORITY; A CONSONANT OR "Ь" ENDING (LYUBOV AND THE LIKE)
087700*    FALLS TO THE 3RD-DECLENSION RULE.
087800 3300-FIRSTNAME-WOMAN-CHAIN.
087900*-----------------------------------------------------------------
088000     PERFORM 5060-WOMAN-RULE1.
088100     IF NOT WS-RULE-FOUND
088200         PERFORM 5070-WOMAN-RULE2.
088300*-----------------------------------------------------------------
088400*    PATRONYMIC, MAN - ALWAYS "-ИЧ"/"-ІЧ".
088500 3400-PATRONYMIC-MAN-RULE.
088600*-----------------------------------------------------------------
088700     PERFORM 5090-MAN-FATHER-RULE.
088800*-----------------------------------------------------------------
088900*    PATRONYMIC, WOMAN - ALWAYS "-ВНА".
089000 3500-PATRONYMIC-WOMAN-RULE.
089100*-----------------------------------------------------------------
089200     PERFORM 5100-WOMAN-FATHER-RULE.
089300*-----------------------------------------------------------------
089400*    RULE BODY - FIRST/SURNAME, MAN, "-А"/"-Я" ENDING (1ST
089500*    DECLENSION, HARD PARADIGM FOR "-А", SOFT FOR "-Я" - ALSO
089600*    COVERS "-Я" RIGHT AFTER "-І", WHICH KEEPS ITS OWN SHORTER
089700*    ENDING SET, E.G. "ІЛЛЯ"/"ІЛЛІ").
089800 5010-MAN-RULE1.
089900*-----------------------------------------------------------------
090000     IF WS-WORD-LEN >= 2
090100         MOVE NMC-WORD-LOWER (WS-WORD-LEN:1) TO WS-LAST-CHAR
090200         MOVE NMC-WORD-LOWER (WS-WORD-LEN - 1:1) TO
090300              WS-BEFORE-LAST-CHAR
090400         IF WS-LAST-CHAR = "а"
090500             PERFORM 5011-BUILD-MAN-RULE1-A
090600         ELSE
090700         IF WS-LAST-CHAR = "я" AND WS-BEFORE-LAST-CHAR = "і"
090800             PERFORM 5012-BUILD-MAN-RULE1-YA-I
090900         ELSE
091000         IF WS-LAST-CHAR = "я"
091100             PERFORM 5013-BUILD-MAN-RULE1-YA.
091200*-----------------------------------------------------------------
091300 5011-BUILD-MAN-RULE1-A.
091400*-----------------------------------------------------------------
091500     MOVE SPACE TO WS-BUILD-STEM.
091600     MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 2) TO WS-BUILD-STEM.
091700     MOVE WS-BEFORE-LAST-CHAR TO WS-CARRIED-CHAR.
091800     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "и" DELIMITED
091900             BY SIZE INTO WS-BUILD-ENDING (1).
092000     PERFORM 8620-INVERSE-GKH-CHAR.
092100     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "і" DELIMITED
092200             BY SIZE INTO WS-BUILD-ENDING (2).
092300     MOVE WS-BEFORE-LAST-CHAR TO WS-CARRIED-CHAR.
092400     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "у" DELIMITED
092500             BY SIZE INTO WS-BUILD-ENDING (3).
092600     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "ою" DELIMITED
092700             BY SIZE INTO WS-BUILD-ENDING (4).
092800     PERFORM 8620-INVERSE-GKH-CHAR.
092900     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "і" DELIMITED
093000             BY SIZE INTO WS-BUILD-ENDING (5).
093100     MOVE WS-BEFORE-LAST-CHAR TO WS-CARRIED-CHAR.
093200     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "о" DELIMITED
093300             BY SIZE INTO WS-BUILD-ENDING (6).
093400     SET WS-RULE-FOUND TO TRUE.
093500     MOVE 11 TO NMC-WORD-RULE-ID.
093600     PERFORM 8600-BUILD-CASE-FORMS.
093700*-----------------------------------------------------------------
093800 5012-BUILD-MAN-RULE1-YA-I.
093900*-----------------------------------------------------------------
094000     MOVE SPACE TO WS-BUILD-STEM.
094100     MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 1) TO WS-BUILD-STEM.
094200     MOVE "ї  " TO WS-BUILD-ENDING (1).
094300     MOVE "ї  " TO WS-BUILD-ENDING (2).
094400     MOVE "ю  " TO WS-BUILD-ENDING (3).
094500     MOVE "єю " TO WS-BUILD-ENDING (4).
094600     MOVE "ї  " TO WS-BUILD-ENDING (5).
094700     MOVE "є  " TO WS-BUILD-ENDING (6).
094800     SET WS-RULE-FOUND TO TRUE.
094900     MOVE 12 TO NMC-WORD-RULE-ID.
095000     PERFORM 8600-BUILD-CASE-FORMS.
095100*-----------------------------------------------------------------
095200 5013-BUILD-MAN-RULE1-YA.
095300*-----------------------------------------------------------------
095400     MOVE SPACE TO WS-BUILD-STEM.
095500     MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 2) TO WS-BUILD-STEM.
095600     MOVE WS-BEFORE-LAST-CHAR TO WS-CARRIED-CHAR.
095700     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "і" DELIMITED
095800             BY SIZE INTO WS-BUILD-ENDING (1).
095900     PERFORM 8620-INVERSE-GKH-CHAR.
096000     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "і" DELIMITED
096100             BY SIZE INTO WS-BUILD-ENDING (2).
096200     MOVE WS-BEFORE-LAST-CHAR TO WS-CARRIED-CHAR.
096300     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "ю" DELIMITED
096400             BY SIZE INTO WS-BUILD-ENDING (3).
096500     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "ею" DELIMITED
096600             BY SIZE INTO WS-BUILD-ENDING (4).
096700     PERFORM 8620-INVERSE-GKH-CHAR.
096800     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "і" DELIMITED
096900             BY SIZE INTO WS-BUILD-ENDING (5).
097000     MOVE WS-BEFORE-LAST-CHAR TO WS-CARRIED-CHAR.
097100     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "е" DELIMITED
097200             BY SIZE INTO WS-BUILD-ENDING (6).
097300     SET WS-RULE-FOUND TO TRUE.
097400     MOVE 13 TO NMC-WORD-RULE-ID.
097500     PERFORM 8600-BUILD-CASE-FORMS.
097600*-----------------------------------------------------------------
097700*    RULE BODY - GIVEN NAME, MAN, "-Р" ENDING.  ІГОР/ЛАЗАР KEEP
097800*    THE WHOLE NOMINATIVE AS THE STEM; EVERYTHING ELSE DROPS THE
097900*    STEM "І" BACK TO "О" WHERE THE MINISTRY TABLE SHOWS IT
098000*    (NESTIR -> NESTOR-).
098100 5020-MAN-RULE2.
098200*-----------------------------------------------------------------
098300     IF WS-WORD-LEN >= 1
098400         MOVE NMC-WORD-LOWER (WS-WORD-LEN:1) TO WS-LAST-CHAR
098500         IF WS-LAST-CHAR = "р"
098600             PERFORM 5021-CHECK-PR-EXCEPTION
098700             IF WS-SCORE-FOUND
098800                 PERFORM 5022-BUILD-MAN-RULE2-EXC
098900             ELSE
099000                 PERFORM 5023-BUILD-MAN-RULE2-REG.
099100*-----------------------------------------------------------------
099200 5021-CHECK-PR-EXCEPTION.
099300*-----------------------------------------------------------------
099400     MOVE 'N' TO WS-SCORE-FOUND-SW.
099500     PERFORM 5024-SCAN-PR-EXC-TABLE
099600         VARYING WS-TBL-IDX FROM 1 BY 1
099700         UNTIL WS-TBL-IDX > 2 OR WS-SCORE-FOUND.
099800*-----------------------------------------------------------------
099900 5024-SCAN-PR-EXC-TABLE.
100000*-----------------------------------------------------------------
100100     IF NMC-WORD-LOWER (1:10) = WS-PR-EXC-NAME (WS-TBL-IDX)
100200         SET WS-SCORE-FOUND TO TRUE.
100300*-----------------------------------------------------------------
100400 5022-BUILD-MAN-RULE2-EXC.
100500*-----------------------------------------------------------------
100600     MOVE SPACE TO WS-BUILD-STEM.
100700     MOVE NMC-WORD-LOWER (1:WS-WORD-LEN) TO WS-BUILD-STEM.
100800     MOVE "я  " TO WS-BUILD-ENDING (1).
100900     MOVE "еві" TO WS-BUILD-ENDING (2).
101000     MOVE "я  " TO WS-BUILD-ENDING (3).
101100     MOVE "ем " TO WS-BUILD-ENDING (4).
101200     MOVE "еві" TO WS-BUILD-ENDING (5).
101300     MOVE "е  " TO WS-BUILD-ENDING (6).
101400     SET WS-RULE-FOUND TO TRUE.
101500     MOVE 21 TO NMC-WORD-RULE-ID.
101600     PERFORM 8600-BUILD-CASE-FORMS.
101700*-----------------------------------------------------------------
101800 5023-BUILD-MAN-RULE2-REG.
101900*-----------------------------------------------------------------
102000     MOVE SPACE TO WS-OSNOVA.
102100     MOVE NMC-WORD-LOWER (1:WS-WORD-LEN) TO WS-OSNOVA.
102200     MOVE WS-WORD-LEN TO WS-OSNOVA-LEN.
102300     IF WS-OSNOVA-LEN >= 2
102400         IF WS-OSNOVA (WS-OSNOVA-LEN - 1:1) = "і"
102500             MOVE "о" TO WS-OSNOVA (WS-OSNOVA-LEN - 1:1).
102600     MOVE SPACE TO WS-BUILD-STEM.
102700     MOVE WS-OSNOVA (1:WS-OSNOVA-LEN) TO WS-BUILD-STEM.
102800     MOVE "а  " TO WS-BUILD-ENDING (1).
102900     MOVE "ові" TO WS-BUILD-ENDING (2).
103000     MOVE "а  " TO WS-BUILD-ENDING (3).
103100     MOVE "ом " TO WS-BUILD-ENDING (4).
103200     MOVE "ові" TO WS-BUILD-ENDING (5).
103300     MOVE "е  " TO WS-BUILD-ENDING (6).
103400     SET WS-RULE-FOUND TO TRUE.
103500     MOVE 22 TO NMC-WORD-RULE-ID.
103600     PERFORM 8600-BUILD-CASE-FORMS.
103700*-----------------------------------------------------------------
103800*    RULE BODY - SURNAME/FIRST NAME, MAN, CONSONANT/"-О"/"-Ь"
103900*    ENDING (2ND DECLENSION).  THE MINISTRY CROSSWALK SPLITS THIS
104000*    INTO THREE SUB-GROUPS (HARD/MIXED/SOFT) BY THE LAST LETTER OF
104100*    THE BARE STEM ("OSNOVA") ONCE TRAILING VOWELS AND "Ь" ARE
104200*    PEELED OFF, THEN HANDLES TWO STEM-SPELLING ALTERNATIONS
104300*    (ANTIN/ANTONA'S "І"->"О", OREL/ORLA'S DROPPED "Е") BEFORE
104400*    BUILDING THE ENDINGS.
104500 5030-MAN-RULE3.
104600*-----------------------------------------------------------------
104700*    06/02/11 V.OSTAPCHUK - REQ 2311 - AUDITOR WANTED THE GROUP
104800*    1/2/3 ALTERNATION RESTATED AS A JUMP TABLE LIKE THE OLD
104900*    CLAIMS-FILE OPEN LOGIC USED TO DO, SO A MISROUTED WORD SHOWS
105000*    UP AS A MISSING GO TO INSTEAD OF A SILENT FALL THROUGH.
105100     IF WS-WORD-LEN < 1
105200         GO TO 5030-RULE3-EXIT.
105300     MOVE NMC-WORD-LOWER (WS-WORD-LEN:1) TO WS-LAST-CHAR.
105400     MOVE WS-LAST-CHAR TO NMC-TEST-CHAR.
105500     IF NOT NMC-IS-CONSONANT AND WS-LAST-CHAR NOT = "о"
105600             AND WS-LAST-CHAR NOT = "ь"
105700         GO TO 5030-RULE3-EXIT.
105800     IF WS-WORD-LEN >= 2
105900         MOVE NMC-WORD-LOWER (WS-WORD-LEN - 1:1) TO
106000              WS-BEFORE-LAST-CHAR
106100     ELSE
106200         MOVE SPACE TO WS-BEFORE-LAST-CHAR.
106300     PERFORM 5031-PEEL-TRAILING-VOWELS.
106400     PERFORM 5033-SET-GROUP-AND-OSNOVA.
106500     PERFORM 5034-APPLY-I-TO-O-ALT.
106600     PERFORM 5035-APPLY-E-DROP-ALT.
106700     IF WS-GROUP-NBR = 1
106800         GO TO 5030-GROUP1.
106900     IF WS-GROUP-NBR = 2
107000         GO TO 5030-GROUP2.
107100     GO TO 5030-GROUP3.
107200*-----------------------------------------------------------------
107300 5030-GROUP1.
107400*-----------------------------------------------------------------
107500     PERFORM 5038-MAN-RULE3-GROUP1.
107600     GO TO 5030-RULE3-EXIT.
107700*-----------------------------------------------------------------
107800 5030-GROUP2.
107900*-----------------------------------------------------------------
108000     PERFORM 5039-MAN-RULE3-GROUP2.
108100     GO TO 5030-RULE3-EXIT.
108200*-----------------------------------------------------------------
108300 5030-GROUP3.
108400*-----------------------------------------------------------------
108500     PERFORM 5040-MAN-RULE3-GROUP3.
108600*-----------------------------------------------------------------
108700 5030-RULE3-EXIT.
108800*-----------------------------------------------------------------
108900     EXIT.
109000*-----------------------------------------------------------------
109100 5031-PEEL-TRAILING-VOWELS.
109200*-----------------------------------------------------------------
109300     MOVE SPACE TO WS-OSNOVA.
109400     MOVE NMC-WORD-LOWER (1:WS-WORD-LEN) TO WS-OSNOVA.
109500     MOVE WS-WORD-LEN TO WS-OSNOVA-LEN.
109600     MOVE 'N' TO WS-PEEL-DONE-SW.
109700     PERFORM 5032-PEEL-ONE-POSITION
109800         UNTIL WS-OSNOVA-LEN = 0 OR WS-PEEL-DONE.
109900*-----------------------------------------------------------------
110000 5032-PEEL-ONE-POSITION.
110100*-----------------------------------------------------------------
110200     MOVE WS-OSNOVA (WS-OSNOVA-LEN:1) TO WS-GROUP-LAST-CHAR.
110300     MOVE WS-GROUP-LAST-CHAR TO NMC-TEST-CHAR.
110400     IF NMC-IS-VOWEL OR WS-GROUP-LAST-CHAR = "ь"
110500         SUBTRACT 1 FROM WS-OSNOVA-LEN
110600     ELSE
110700         SET WS-PEEL-DONE TO TRUE.
110800*-----------------------------------------------------------------
110900 5033-SET-GROUP-AND-OSNOVA.
111000*-----------------------------------------------------------------
111100     IF WS-OSNOVA-LEN = 0
111200         MOVE 3 TO WS-GROUP-NBR
111300         MOVE SPACE TO WS-OS-LAST-CHAR
111400     ELSE
111500         MOVE WS-GROUP-LAST-CHAR TO WS-OS-LAST-CHAR
111600         IF WS-OSNOVA-LEN >= 2
111700             MOVE WS-OSNOVA (WS-OSNOVA-LEN - 1:1) TO
111800                  WS-OS-BEFORE-LAST-CHAR
111900         ELSE
112000             MOVE SPACE TO WS-OS-BEFORE-LAST-CHAR
112100         MOVE WS-GROUP-LAST-CHAR TO NMC-TEST-CHAR
112200         IF NMC-IS-NONHISS-CONS AND NOT NMC-IS-ALWAYS-SOFT
112300             MOVE 1 TO WS-GROUP-NBR
112400         ELSE
112500         IF NMC-IS-HISSING-CONS AND NOT NMC-IS-ALWAYS-SOFT
112600             MOVE 2 TO WS-GROUP-NBR
112700         ELSE
112800             MOVE 3 TO WS-GROUP-NBR.
112900*-----------------------------------------------------------------
113000*    ANTIN/NESTIR/NECHYPIR/PROKIP/SYDIR/TYMISH/FEDIR PATTERN - THE
113100*    STEM'S "І" SHOWS ONLY IN THE NOMINATIVE; EVERY OTHER CASE
113200*    USES "О" (ANTONA, ANTONOVI).  SVIT-/TSVIT- WORDS, "ГЛІБ", AND
113300*    STEMS ENDING "-ІК"/"-ІЧ" DO NOT ALTERNATE.
113400 5034-APPLY-I-TO-O-ALT.
113500*-----------------------------------------------------------------
113600     IF WS-OSNOVA-LEN >= 4
113700         IF WS-OS-LAST-CHAR NOT = "й"
113800             AND WS-OS-BEFORE-LAST-CHAR = "і"
113900             AND WS-OSNOVA (WS-OSNOVA-LEN - 3:4) NOT = "світ"
114000             AND WS-OSNOVA (WS-OSNOVA-LEN - 3:4) NOT = "цвіт"
114100             AND NMC-WORD-LOWER (1:10) NOT = "гліб      "
114200             AND NMC-WORD-LOWER (WS-WORD-LEN - 1:2) NOT = "ік"
114300             AND NMC-WORD-LOWER (WS-WORD-LEN - 1:2) NOT = "іч"
114400             MOVE "о" TO WS-OSNOVA (WS-OSNOVA-LEN - 1:1).
114500*-----------------------------------------------------------------
114600*    OREL/ORLA PATTERN - AN OSNOVA STARTING WITH "О" AND HOLDING
114700*    AN "Е" AS ITS LAST VOWEL (COUNTING "Г"/"К" AS VOWELS FOR THIS
114800*    SEARCH, THE SAME AS THE MINISTRY TABLE) DROPS THAT "Е" IN THE
114900*    OBLIQUE CASES - UNLESS THE WORD ENDS "-СЬ" (KOBZAR-STYLE
115000*    DIMINUTIVES DO NOT DROP IT).
115100 5035-APPLY-E-DROP-ALT.
115200*-----------------------------------------------------------------
115300     MOVE 0 TO WS-EDROP-POS.
115400     IF WS-OSNOVA-LEN >= 1
115500         IF WS-OSNOVA (1:1) = "о"
115600             AND (WS-WORD-LEN < 2 OR
115700                  NMC-WORD-LOWER (WS-WORD-LEN - 1:2) NOT = "сь")
115800             PERFORM 5036-FIND-LAST-E-POSITION
115900             IF WS-EDROP-POS > 0
116000                 PERFORM 5037-SHIFT-OSNOVA-LEFT-ONE.
116100*-----------------------------------------------------------------
116200 5036-FIND-LAST-E-POSITION.
116300*-----------------------------------------------------------------
116400     MOVE 0 TO WS-EDROP-POS.
116500     PERFORM 5044-CHECK-ONE-E-POSITION
116600         VARYING WS-TBL-IDX FROM WS-OSNOVA-LEN BY -1
116700         UNTIL WS-TBL-IDX < 1 OR WS-EDROP-POS > 0.
116800*-----------------------------------------------------------------
116900*    LAST-OCCURRENCE SCAN RUNS BACK TO FRONT, SO THE FIRST "Е"
117000*    HIT STOPS THE LOOP AND IS BY DEFINITION THE LAST ONE IN
117100*    THE OSNOVA - MIRRORS THE MINISTRY TABLE'S lastIndexOf.
117200 5044-CHECK-ONE-E-POSITION.
117300*-----------------------------------------------------------------
117400     IF WS-OSNOVA (WS-TBL-IDX:1) = "е"
117500         MOVE WS-TBL-IDX TO WS-EDROP-POS.
117600*-----------------------------------------------------------------
117700 5037-SHIFT-OSNOVA-LEFT-ONE.
117800*-----------------------------------------------------------------
117900     IF WS-EDROP-POS < WS-OSNOVA-LEN
118000         MOVE WS-OSNOVA (WS-EDROP-POS + 1:WS-OSNOVA-LEN -
118100              WS-EDROP-POS) TO WS-OSNOVA (WS-EDROP-POS:
118200              WS-OSNOVA-LEN - WS-EDROP-POS).
118300     MOVE SPACE TO WS-OSNOVA (WS-OSNOVA-LEN:1).
118400     SUBTRACT 1 FROM WS-OSNOVA-LEN.
118500*-----------------------------------------------------------------
118600*    HARD GROUP - "-ОК" DIMINUTIVES (VOVCHOK/VOVCHKA) SWAP THE
118700*    WHOLE SUFFIX; "-ОВ"/"-ЕВ"/"-ЄВ" RUSSIAN-STYLE SURNAMES AND
118800*    "-ІН" SURNAMES KEEP THEIR OWN SHORTER ENDING SETS; EVERYTHING
118900*    ELSE TAKES THE PLAIN HARD-GROUP ENDINGS OFF THE OSNOVA.
119000 5038-MAN-RULE3-GROUP1.
119100*-----------------------------------------------------------------
119200     IF WS-WORD-LEN >= 4
119300         AND NMC-WORD-LOWER (WS-WORD-LEN - 1:2) = "ок"
119400         AND NMC-WORD-LOWER (WS-WORD-LEN - 2:3) NOT = "оок"
119500         MOVE SPACE TO WS-BUILD-STEM
119600         MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 2) TO WS-BUILD-STEM
119700         MOVE "ка " TO WS-BUILD-ENDING (1)
119800         MOVE "кові" TO WS-BUILD-ENDING (2)
119900         MOVE "ка " TO WS-BUILD-ENDING (3)
120000         MOVE "ком" TO WS-BUILD-ENDING (4)
120100         MOVE "кові" TO WS-BUILD-ENDING (5)
120200         MOVE "че " TO WS-BUILD-ENDING (6)
120300         SET WS-RULE-FOUND TO TRUE
120400         MOVE 301 TO NMC-WORD-RULE-ID
120500         PERFORM 8600-BUILD-CASE-FORMS
120600     ELSE
120700     IF WS-WORD-LEN >= 3
120800         AND WS-OSNOVA-LEN >= 1
120900         AND (NMC-WORD-LOWER (WS-WORD-LEN - 1:2) = "ов" OR
121000              NMC-WORD-LOWER (WS-WORD-LEN - 1:2) = "ев" OR
121100              NMC-WORD-LOWER (WS-WORD-LEN - 1:2) = "єв")
121200         PERFORM 5042-CHECK-OV-EXCEPTION
121300         IF NOT WS-SCORE-FOUND
121400             MOVE SPACE TO WS-BUILD-STEM
121500             MOVE WS-OSNOVA (1:WS-OSNOVA-LEN - 1) TO WS-BUILD-STEM
121600             MOVE WS-OS-LAST-CHAR TO WS-CARRIED-CHAR
121700             STRING WS-CARRIED-CHAR DELIMITED BY SIZE "а"
121800                     DELIMITED BY SIZE INTO WS-BUILD-ENDING (1)
121900             STRING WS-CARRIED-CHAR DELIMITED BY SIZE "у"
122000                     DELIMITED BY SIZE INTO WS-BUILD-ENDING (2)
122100             STRING WS-CARRIED-CHAR DELIMITED BY SIZE "а"
122200                     DELIMITED BY SIZE INTO WS-BUILD-ENDING (3)
122300             STRING WS-CARRIED-CHAR DELIMITED BY SIZE "им"
122400                     DELIMITED BY SIZE INTO WS-BUILD-ENDING (4)
122500             STRING WS-CARRIED-CHAR DELIMITED BY SIZE "у"
122600                     DELIMITED BY SIZE INTO WS-BUILD-ENDING (5)
122700             PERFORM 8630-INVERSE2-CHAR
122800             STRING WS-CARRIED-CHAR DELIMITED BY SIZE "е"
122900                     DELIMITED BY SIZE INTO WS-BUILD-ENDING (6)
123000             SET WS-RULE-FOUND TO TRUE
123100             MOVE 302 TO NMC-WORD-RULE-ID
123200             PERFORM 8600-BUILD-CASE-FORMS.
123300     IF NOT WS-RULE-FOUND AND WS-WORD-LEN >= 2
123400         AND NMC-WORD-LOWER (WS-WORD-LEN - 1:2) = "ін"
123500         MOVE SPACE TO WS-BUILD-STEM
123600         MOVE NMC-WORD-LOWER (1:WS-WORD-LEN) TO WS-BUILD-STEM
123700         MOVE "а  " TO WS-BUILD-ENDING (1)
123800         MOVE "у  " TO WS-BUILD-ENDING (2)
123900         MOVE "а  " TO WS-BUILD-ENDING (3)
124000         MOVE "ом " TO WS-BUILD-ENDING (4)
124100         MOVE "у  " TO WS-BUILD-ENDING (5)
124200         MOVE "е  " TO WS-BUILD-ENDING (6)
124300         SET WS-RULE-FOUND TO TRUE
124400         MOVE 303 TO NMC-WORD-RULE-ID
124500         PERFORM 8600-BUILD-CASE-FORMS.
124600     IF NOT WS-RULE-FOUND
124700         MOVE SPACE TO WS-BUILD-STEM
124800         MOVE WS-OSNOVA (1:WS-OSNOVA-LEN - 1) TO WS-BUILD-STEM
124900         MOVE WS-OS-LAST-CHAR TO WS-CARRIED-CHAR
125000         STRING WS-CARRIED-CHAR DELIMITED BY SIZE "а"
125100                 DELIMITED BY SIZE INTO WS-BUILD-ENDING (1)
125200         STRING WS-CARRIED-CHAR DELIMITED BY SIZE "ові"
125300                 DELIMITED BY SIZE INTO WS-BUILD-ENDING (2)
125400         STRING WS-CARRIED-CHAR DELIMITED BY SIZE "а"
125500                 DELIMITED BY SIZE INTO WS-BUILD-ENDING (3)
125600         STRING WS-CARRIED-CHAR DELIMITED BY SIZE "ом"
125700                 DELIMITED BY SIZE INTO WS-BUILD-ENDING (4)
125800         STRING WS-CARRIED-CHAR DELIMITED BY SIZE "ові"
125900                 DELIMITED BY SIZE INTO WS-BUILD-ENDING (5)
126000         PERFORM 8630-INVERSE2-CHAR
126100         STRING WS-CARRIED-CHAR DELIMITED BY SIZE "е"
126200                 DELIMITED BY SIZE INTO WS-BUILD-ENDING (6)
126300         SET WS-RULE-FOUND TO TRUE
126400         MOVE 304 TO NMC-WORD-RULE-ID
126500         PERFORM 8600-BUILD-CASE-FORMS.
126600*-----------------------------------------------------------------
126700 5042-CHECK-OV-EXCEPTION.
126800*-----------------------------------------------------------------
126900     MOVE 'N' TO WS-SCORE-FOUND-SW.
127000     PERFORM 5043-SCAN-OV-EXC-TABLE
127100         VARYING WS-TBL-IDX FROM 1 BY 1
127200         UNTIL WS-TBL-IDX > 2 OR WS-SCORE-FOUND.
127300*-----------------------------------------------------------------
127400 5043-SCAN-OV-EXC-TABLE.
127500*-----------------------------------------------------------------
127600     IF NMC-WORD-LOWER (1:10) = WS-OV-EXC-NAME (WS-TBL-IDX)
127700         SET WS-SCORE-FOUND TO TRUE.
127800*-----------------------------------------------------------------
127900*    MIXED GROUP - ONE PLAIN ENDING SET OFF THE FULL OSNOVA.
128000 5039-MAN-RULE3-GROUP2.
128100*-----------------------------------------------------------------
128200     MOVE SPACE TO WS-BUILD-STEM.
128300     MOVE WS-OSNOVA (1:WS-OSNOVA-LEN) TO WS-BUILD-STEM.
128400     MOVE "а  " TO WS-BUILD-ENDING (1).
128500     MOVE "еві" TO WS-BUILD-ENDING (2).
128600     MOVE "а  " TO WS-BUILD-ENDING (3).
128700     MOVE "ем " TO WS-BUILD-ENDING (4).
128800     MOVE "еві" TO WS-BUILD-ENDING (5).
128900     MOVE "е  " TO WS-BUILD-ENDING (6).
129000     SET WS-RULE-FOUND TO TRUE.
129100     MOVE 305 TO NMC-WORD-RULE-ID.
129200     PERFORM 8600-BUILD-CASE-FORMS.
129300*-----------------------------------------------------------------
129400*    SOFT GROUP - SOLOVEY/SOLOVYA TAKES AN APOSTROPHE IN PLACE OF
129500*    THE "Й"; A "Й" OR "-ІЙ" ENDING AND SHVETS KEEP THEIR OWN
129600*    ENDING SETS; "-ЕЦЬ"/"-ЄЦЬ"/"-ЯЦЬ" DROP THE SOFT SIGN FOR "Ц"
129700*    PLUS AN ENDING; EVERYTHING ELSE TAKES THE PLAIN SOFT-GROUP
129800*    ENDINGS OFF THE FULL OSNOVA.
129900 5040-MAN-RULE3-GROUP3.
130000*-----------------------------------------------------------------
130100     IF WS-WORD-LEN >= 3
130200         AND NMC-WORD-LOWER (WS-WORD-LEN - 1:2) = "ей"
130300         MOVE NMC-WORD-LOWER (WS-WORD-LEN - 2:1) TO NMC-TEST-CHAR
130400         IF NMC-IS-LABIAL-CONS
130500             MOVE SPACE TO WS-BUILD-STEM
130600             STRING NMC-WORD-LOWER (1:WS-WORD-LEN - 2)
130700                     DELIMITED BY SIZE "’" DELIMITED BY SIZE
130800                     INTO WS-BUILD-STEM
130900             MOVE "я  " TO WS-BUILD-ENDING (1)
131000             MOVE "єві" TO WS-BUILD-ENDING (2)
131100             MOVE "я  " TO WS-BUILD-ENDING (3)
131200             MOVE "єм " TO WS-BUILD-ENDING (4)
131300             MOVE "єві" TO WS-BUILD-ENDING (5)
131400             MOVE "ю  " TO WS-BUILD-ENDING (6)
131500             SET WS-RULE-FOUND TO TRUE
131600             MOVE 306 TO NMC-WORD-RULE-ID
131700             PERFORM 8600-BUILD-CASE-FORMS.
131800     IF NOT WS-RULE-FOUND
131900         AND (WS-LAST-CHAR = "й" OR WS-BEFORE-LAST-CHAR = "і")
132000         MOVE SPACE TO WS-BUILD-STEM
132100         MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 1) TO WS-BUILD-STEM
132200         MOVE "я  " TO WS-BUILD-ENDING (1)
132300         MOVE "єві" TO WS-BUILD-ENDING (2)
132400         MOVE "я  " TO WS-BUILD-ENDING (3)
132500         MOVE "єм " TO WS-BUILD-ENDING (4)
132600         MOVE "єві" TO WS-BUILD-ENDING (5)
132700         MOVE "ю  " TO WS-BUILD-ENDING (6)
132800         SET WS-RULE-FOUND TO TRUE
132900         MOVE 307 TO NMC-WORD-RULE-ID
133000         PERFORM 8600-BUILD-CASE-FORMS.
133100     IF NOT WS-RULE-FOUND
133200         AND NMC-WORD-LOWER (1:10) = "швець     "
133300         MOVE SPACE TO WS-BUILD-STEM
133400         MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 4) TO WS-BUILD-STEM
133500         MOVE "евця  " TO WS-BUILD-ENDING (1)
133600         MOVE "евцеві" TO WS-BUILD-ENDING (2)
133700         MOVE "евця  " TO WS-BUILD-ENDING (3)
133800         MOVE "евцем " TO WS-BUILD-ENDING (4)
133900         MOVE "евцеві" TO WS-BUILD-ENDING (5)
134000         MOVE "евцю  " TO WS-BUILD-ENDING (6)
134100         SET WS-RULE-FOUND TO TRUE
134200         MOVE 308 TO NMC-WORD-RULE-ID
134300         PERFORM 8600-BUILD-CASE-FORMS.
134400     IF NOT WS-RULE-FOUND AND WS-WORD-LEN >= 3
134500         AND NMC-WORD-LOWER (WS-WORD-LEN - 2:3) = "ець"
134600         MOVE SPACE TO WS-BUILD-STEM
134700         MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 3) TO WS-BUILD-STEM
134800         MOVE "ця  " TO WS-BUILD-ENDING (1)
134900         MOVE "цеві" TO WS-BUILD-ENDING (2)
135000         MOVE "ця  " TO WS-BUILD-ENDING (3)
135100         MOVE "цем " TO WS-BUILD-ENDING (4)
135200         MOVE "цеві" TO WS-BUILD-ENDING (5)
135300         MOVE "цю  " TO WS-BUILD-ENDING (6)
135400         SET WS-RULE-FOUND TO TRUE
135500         MOVE 309 TO NMC-WORD-RULE-ID
135600         PERFORM 8600-BUILD-CASE-FORMS.
135700     IF NOT WS-RULE-FOUND AND WS-WORD-LEN >= 3
135800         AND (NMC-WORD-LOWER (WS-WORD-LEN - 2:3) = "єць" OR
135900              NMC-WORD-LOWER (WS-WORD-LEN - 2:3) = "яць")
136000         MOVE SPACE TO WS-BUILD-STEM
136100         MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 3) TO WS-BUILD-STEM
136200         MOVE "йця  " TO WS-BUILD-ENDING (1)
136300         MOVE "йцеві" TO WS-BUILD-ENDING (2)
136400         MOVE "йця  " TO WS-BUILD-ENDING (3)
136500         MOVE "йцем " TO WS-BUILD-ENDING (4)
136600         MOVE "йцеві" TO WS-BUILD-ENDING (5)
136700         MOVE "йцю  " TO WS-BUILD-ENDING (6)
136800         SET WS-RULE-FOUND TO TRUE
136900         MOVE 310 TO NMC-WORD-RULE-ID
137000         PERFORM 8600-BUILD-CASE-FORMS.
137100     IF NOT WS-RULE-FOUND
137200         MOVE SPACE TO WS-BUILD-STEM
137300         MOVE WS-OSNOVA (1:WS-OSNOVA-LEN) TO WS-BUILD-STEM
137400         MOVE "я  " TO WS-BUILD-ENDING (1)
137500         MOVE "еві" TO WS-BUILD-ENDING (2)
137600         MOVE "я  " TO WS-BUILD-ENDING (3)
137700         MOVE "ем " TO WS-BUILD-ENDING (4)
137800         MOVE "еві" TO WS-BUILD-ENDING (5)
137900         MOVE "ю  " TO WS-BUILD-ENDING (6)
138000         SET WS-RULE-FOUND TO TRUE
138100         MOVE 311 TO NMC-WORD-RULE-ID
138200         PERFORM 8600-BUILD-CASE-FORMS.
138300*-----------------------------------------------------------------
138400*    RULE BODY - SURNAME, MAN, "-І" ENDING (DECLINED AS A PLURAL
138500*    ADJECTIVE, E.G. "ЧОРНІ").
138600 5041-MAN-RULE4.
138700*-----------------------------------------------------------------
138800     IF WS-WORD-LEN >= 1
138900         MOVE NMC-WORD-LOWER (WS-WORD-LEN:1) TO WS-LAST-CHAR
139000         IF WS-LAST-CHAR = "і"
139100             MOVE SPACE TO WS-BUILD-STEM
139200             MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 1)
139300                 TO WS-BUILD-STEM
139400             MOVE "их " TO WS-BUILD-ENDING (1)
139500             MOVE "им " TO WS-BUILD-ENDING (2)
139600             MOVE "их " TO WS-BUILD-ENDING (3)
139700             MOVE "ими" TO WS-BUILD-ENDING (4)
139800             MOVE "их " TO WS-BUILD-ENDING (5)
139900             MOVE "і  " TO WS-BUILD-ENDING (6)
140000             SET WS-RULE-FOUND TO TRUE
140100             MOVE 4 TO NMC-WORD-RULE-ID
140200             PERFORM 8600-BUILD-CASE-FORMS.
140300*-----------------------------------------------------------------
140400*    RULE BODY - SURNAME, MAN, "-ИЙ"/"-ОЙ" ENDING (DECLINED AS AN
140500*    ADJECTIVE - THE MOST COMMON UKRAINIAN SURNAME PATTERN).
140600 5050-MAN-RULE5.
140700*-----------------------------------------------------------------
140800     IF WS-WORD-LEN >= 2
140900         IF NMC-WORD-LOWER (WS-WORD-LEN - 1:2) = "ий"
141000                 OR NMC-WORD-LOWER (WS-WORD-LEN - 1:2) = "ой"
141100             MOVE SPACE TO WS-BUILD-STEM
141200             MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 2)
141300                 TO WS-BUILD-STEM
141400             MOVE "ого" TO WS-BUILD-ENDING (1)
141500             MOVE "ому" TO WS-BUILD-ENDING (2)
141600             MOVE "ого" TO WS-BUILD-ENDING (3)
141700             MOVE "им " TO WS-BUILD-ENDING (4)
141800             MOVE "ому" TO WS-BUILD-ENDING (5)
141900             MOVE "ий " TO WS-BUILD-ENDING (6)
142000             SET WS-RULE-FOUND TO TRUE
142100             MOVE 5 TO NMC-WORD-RULE-ID
142200             PERFORM 8600-BUILD-CASE-FORMS.
142300*-----------------------------------------------------------------
142400*    RULE BODY - FIRST/SURNAME, WOMAN, "-А"/"-Я" ENDING (1ST
142500*    DECLENSION).  "-НІГА" SWAPS TO "-НОГА" FIRST (OLENA-STYLE
142600*    MINISTRY EXCEPTION); OTHERWISE THE SAME HARD/SOFT SPLIT AS
142700*    MAN-RULE1, EXCEPT THE SHORT "-Я" FORM ALSO FIRES AFTER ANY
142800*    VOWEL OR AN APOSTROPHE, NOT JUST AFTER "І".
142900 5060-WOMAN-RULE1.
143000*-----------------------------------------------------------------
143100     IF WS-WORD-LEN >= 2
143200         MOVE NMC-WORD-LOWER (WS-WORD-LEN:1) TO WS-LAST-CHAR
143300         MOVE NMC-WORD-LOWER (WS-WORD-LEN - 1:1) TO
143400              WS-BEFORE-LAST-CHAR.
143500     IF WS-WORD-LEN >= 4
143600         AND NMC-WORD-LOWER (WS-WORD-LEN - 3:4) = "ніга"
143700         PERFORM 5061-BUILD-WOMAN-RULE1-NIGA
143800     ELSE
143900     IF WS-WORD-LEN >= 2 AND WS-LAST-CHAR = "а"
144000         PERFORM 5062-BUILD-WOMAN-RULE1-A
144100     ELSE
144200     IF WS-WORD-LEN >= 2 AND WS-LAST-CHAR = "я"
144300         MOVE WS-BEFORE-LAST-CHAR TO NMC-TEST-CHAR
144400         IF NMC-IS-VOWEL OR NMC-IS-APOSTROPHE-LIKE
144500             PERFORM 5063-BUILD-WOMAN-RULE1-YA-SHORT
144600         ELSE
144700             PERFORM 5064-BUILD-WOMAN-RULE1-YA.
144800*-----------------------------------------------------------------
144900 5061-BUILD-WOMAN-RULE1-NIGA.
145000*-----------------------------------------------------------------
145100     MOVE SPACE TO WS-BUILD-STEM.
145200     STRING NMC-WORD-LOWER (1:WS-WORD-LEN - 3) DELIMITED BY SIZE
145300             "о" DELIMITED BY SIZE INTO WS-BUILD-STEM.
145400     MOVE "ги " TO WS-BUILD-ENDING (1).
145500     MOVE "зі " TO WS-BUILD-ENDING (2).
145600     MOVE "гу " TO WS-BUILD-ENDING (3).
145700     MOVE "гою" TO WS-BUILD-ENDING (4).
145800     MOVE "зі " TO WS-BUILD-ENDING (5).
145900     MOVE "го " TO WS-BUILD-ENDING (6).
146000     SET WS-RULE-FOUND TO TRUE.
146100     MOVE 101 TO NMC-WORD-RULE-ID.
146200     PERFORM 8600-BUILD-CASE-FORMS.
146300*-----------------------------------------------------------------
146400 5062-BUILD-WOMAN-RULE1-A.
146500*-----------------------------------------------------------------
146600     MOVE SPACE TO WS-BUILD-STEM.
146700     MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 2) TO WS-BUILD-STEM.
146800     MOVE WS-BEFORE-LAST-CHAR TO WS-CARRIED-CHAR.
146900     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "и" DELIMITED
147000             BY SIZE INTO WS-BUILD-ENDING (1).
147100     PERFORM 8620-INVERSE-GKH-CHAR.
147200     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "і" DELIMITED
147300             BY SIZE INTO WS-BUILD-ENDING (2).
147400     MOVE WS-BEFORE-LAST-CHAR TO WS-CARRIED-CHAR.
147500     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "у" DELIMITED
147600             BY SIZE INTO WS-BUILD-ENDING (3).
147700     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "ою" DELIMITED
147800             BY SIZE INTO WS-BUILD-ENDING (4).
147900     PERFORM 8620-INVERSE-GKH-CHAR.
148000     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "і" DELIMITED
148100             BY SIZE INTO WS-BUILD-ENDING (5).
148200     MOVE WS-BEFORE-LAST-CHAR TO WS-CARRIED-CHAR.
148300     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "о" DELIMITED
148400             BY SIZE INTO WS-BUILD-ENDING (6).
148500     SET WS-RULE-FOUND TO TRUE.
148600     MOVE 102 TO NMC-WORD-RULE-ID.
148700     PERFORM 8600-BUILD-CASE-FORMS.
148800*-----------------------------------------------------------------
148900 5063-BUILD-WOMAN-RULE1-YA-SHORT.
149000*-----------------------------------------------------------------
149100     MOVE SPACE TO WS-BUILD-STEM.
149200     MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 1) TO WS-BUILD-STEM.
149300     MOVE "ї  " TO WS-BUILD-ENDING (1).
149400     MOVE "ї  " TO WS-BUILD-ENDING (2).
149500     MOVE "ю  " TO WS-BUILD-ENDING (3).
149600     MOVE "єю " TO WS-BUILD-ENDING (4).
149700     MOVE "ї  " TO WS-BUILD-ENDING (5).
149800     MOVE "є  " TO WS-BUILD-ENDING (6).
149900     SET WS-RULE-FOUND TO TRUE.
150000     MOVE 103 TO NMC-WORD-RULE-ID.
150100     PERFORM 8600-BUILD-CASE-FORMS.
150200*-----------------------------------------------------------------
150300 5064-BUILD-WOMAN-RULE1-YA.
150400*-----------------------------------------------------------------
150500     MOVE SPACE TO WS-BUILD-STEM.
150600     MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 2) TO WS-BUILD-STEM.
150700     MOVE WS-BEFORE-LAST-CHAR TO WS-CARRIED-CHAR.
150800     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "і" DELIMITED
150900             BY SIZE INTO WS-BUILD-ENDING (1).
151000     PERFORM 8620-INVERSE-GKH-CHAR.
151100     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "і" DELIMITED
151200             BY SIZE INTO WS-BUILD-ENDING (2).
151300     MOVE WS-BEFORE-LAST-CHAR TO WS-CARRIED-CHAR.
151400     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "ю" DELIMITED
151500             BY SIZE INTO WS-BUILD-ENDING (3).
151600     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "ею" DELIMITED
151700             BY SIZE INTO WS-BUILD-ENDING (4).
151800     PERFORM 8620-INVERSE-GKH-CHAR.
151900     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "і" DELIMITED
152000             BY SIZE INTO WS-BUILD-ENDING (5).
152100     MOVE WS-BEFORE-LAST-CHAR TO WS-CARRIED-CHAR.
152200     STRING WS-CARRIED-CHAR DELIMITED BY SIZE "е" DELIMITED
152300             BY SIZE INTO WS-BUILD-ENDING (6).
152400     SET WS-RULE-FOUND TO TRUE.
152500     MOVE 104 TO NMC-WORD-RULE-ID.
152600     PERFORM 8600-BUILD-CASE-FORMS.
152700*-----------------------------------------------------------------
152800*    RULE BODY - FIRST/SURNAME, WOMAN, CONSONANT OR "-Ь" ENDING
152900*    (3RD DECLENSION, E.G. "ЛЮБОВ").  A LABIAL STEM LETTER AFTER A
153000*    VOWEL TAKES AN APOSTROPHE BEFORE THE INSTRUMENTAL "-Ю"; A
153100*    DOUBLING-CLASS STEM LETTER DOUBLES INSTEAD.  THE "-Ь" FORM
153200*    KEEPS A SOFT-SIGN ACCUSATIVE; THE PLAIN CONSONANT FORM HAS
153300*    NONE.
153400 5070-WOMAN-RULE2.
153500*-----------------------------------------------------------------
153600     IF WS-WORD-LEN >= 1
153700         MOVE NMC-WORD-LOWER (WS-WORD-LEN:1) TO WS-LAST-CHAR
153800         MOVE WS-LAST-CHAR TO NMC-TEST-CHAR
153900         IF NMC-IS-CONSONANT OR WS-LAST-CHAR = "ь"
154000             PERFORM 5031-PEEL-TRAILING-VOWELS
154100             PERFORM 5071-SET-WOMAN-RULE2-TAGS
154200             IF WS-LAST-CHAR = "ь"
154300                 PERFORM 5072-BUILD-WOMAN-RULE2-SOFT
154400             ELSE
154500                 PERFORM 5073-BUILD-WOMAN-RULE2-HARD.
154600*-----------------------------------------------------------------
154700 5071-SET-WOMAN-RULE2-TAGS.
154800*-----------------------------------------------------------------
154900     MOVE SPACE TO WS-DUPLICATE-CHAR-TXT.
155000     MOVE SPACE TO WS-APOSTROPHE-TXT.
155100     IF WS-OSNOVA-LEN = 0
155200         MOVE SPACE TO WS-OS-LAST-CHAR
155300         MOVE SPACE TO WS-OS-BEFORE-LAST-CHAR
155400     ELSE
155500         MOVE WS-OSNOVA (WS-OSNOVA-LEN:1) TO WS-OS-LAST-CHAR
155600         IF WS-OSNOVA-LEN >= 2
155700             MOVE WS-OSNOVA (WS-OSNOVA-LEN - 1:1) TO
155800                  WS-OS-BEFORE-LAST-CHAR
155900         ELSE
156000             MOVE SPACE TO WS-OS-BEFORE-LAST-CHAR.
156100     MOVE WS-OS-LAST-CHAR TO NMC-TEST-CHAR.
156200     IF NMC-IS-LABIAL-CONS
156300         MOVE WS-OS-BEFORE-LAST-CHAR TO NMC-TEST-CHAR
156400         IF NMC-IS-VOWEL
156500             MOVE "’" TO WS-APOSTROPHE-TXT.
156600     MOVE WS-OS-LAST-CHAR TO NMC-TEST-CHAR.
156700     IF NMC-IS-DOUBLING-CONS
156800         MOVE WS-OS-LAST-CHAR TO WS-DUPLICATE-CHAR-TXT.
156900*-----------------------------------------------------------------
157000 5072-BUILD-WOMAN-RULE2-SOFT.
157100*-----------------------------------------------------------------
157200     MOVE SPACE TO WS-BUILD-STEM.
157300     MOVE WS-OSNOVA (1:WS-OSNOVA-LEN) TO WS-BUILD-STEM.
157400     MOVE "і  " TO WS-BUILD-ENDING (1).
157500     MOVE "і  " TO WS-BUILD-ENDING (2).
157600     MOVE "ь  " TO WS-BUILD-ENDING (3).
157700     STRING WS-DUPLICATE-CHAR-TXT DELIMITED BY SPACE
157800             WS-APOSTROPHE-TXT DELIMITED BY SPACE
157900             "ю" DELIMITED BY SIZE INTO WS-BUILD-ENDING (4).
158000     MOVE "і  " TO WS-BUILD-ENDING (5).
158100     MOVE "е  " TO WS-BUILD-ENDING (6).
158200     SET WS-RULE-FOUND TO TRUE.
158300     MOVE 201 TO NMC-WORD-RULE-ID.
158400     PERFORM 8600-BUILD-CASE-FORMS.
158500*-----------------------------------------------------------------
158600 5073-BUILD-WOMAN-RULE2-HARD.
158700*-----------------------------------------------------------------
158800     MOVE SPACE TO WS-BUILD-STEM.
158900     MOVE WS-OSNOVA (1:WS-OSNOVA-LEN) TO WS-BUILD-STEM.
159000     MOVE "і  " TO WS-BUILD-ENDING (1).
159100     MOVE "і  " TO WS-BUILD-ENDING (2).
159200     MOVE SPACE TO WS-BUILD-ENDING (3).
159300     STRING WS-DUPLICATE-CHAR-TXT DELIMITED BY SPACE
159400             WS-APOSTROPHE-TXT DELIMITED BY SPACE
159500             "ю" DELIMITED BY SIZE INTO WS-BUILD-ENDING (4).
159600     MOVE "і  " TO WS-BUILD-ENDING (5).
159700     MOVE "е  " TO WS-BUILD-ENDING (6).
159800     SET WS-RULE-FOUND TO TRUE.
159900     MOVE 202 TO NMC-WORD-RULE-ID.
160000     PERFORM 8600-BUILD-CASE-FORMS.
160100*-----------------------------------------------------------------
160200*    RULE BODY - SURNAME, WOMAN, "-АЯ"/"-СЬКА" ADJECTIVAL FAMILY
160300*    (DONSKAYA-STYLE RUSSIAN SURNAMES AND THE UKRAINIAN "-СЬКА"/
160400*    "-ЦЬКА"/"-НА"/"-ЧА"/"-ВА" ADJECTIVAL SURNAMES).
160500 5080-WOMAN-RULE3.
160600*-----------------------------------------------------------------
160700     IF WS-WORD-LEN >= 2
160800         MOVE NMC-WORD-LOWER (WS-WORD-LEN - 1:1) TO
160900              WS-BEFORE-LAST-CHAR.
161000     IF WS-WORD-LEN >= 2 AND NMC-WORD-LOWER (WS-WORD-LEN - 1:2)
161100             = "ая"
161200         MOVE SPACE TO WS-BUILD-STEM
161300         MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 2) TO WS-BUILD-STEM
161400         MOVE "ої " TO WS-BUILD-ENDING (1)
161500         MOVE "ій " TO WS-BUILD-ENDING (2)
161600         MOVE "ую " TO WS-BUILD-ENDING (3)
161700         MOVE "ою " TO WS-BUILD-ENDING (4)
161800         MOVE "ій " TO WS-BUILD-ENDING (5)
161900         MOVE "ая " TO WS-BUILD-ENDING (6)
162000         SET WS-RULE-FOUND TO TRUE
162100         MOVE 301 TO NMC-WORD-RULE-ID
162200         PERFORM 8600-BUILD-CASE-FORMS
162300     ELSE
162400     IF WS-WORD-LEN >= 3
162500             AND NMC-WORD-LOWER (WS-WORD-LEN:1) = "а"
162600             AND (WS-BEFORE-LAST-CHAR = "ч" OR
162700                  WS-BEFORE-LAST-CHAR = "н" OR
162800                  WS-BEFORE-LAST-CHAR = "в" OR
162900                  NMC-WORD-LOWER (WS-WORD-LEN - 2:2) = "ьк")
163000         MOVE SPACE TO WS-BUILD-STEM
163100         MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 2) TO WS-BUILD-STEM
163200         MOVE WS-BEFORE-LAST-CHAR TO WS-CARRIED-CHAR
163300         STRING WS-CARRIED-CHAR DELIMITED BY SIZE "ої"
163400                 DELIMITED BY SIZE INTO WS-BUILD-ENDING (1)
163500         STRING WS-CARRIED-CHAR DELIMITED BY SIZE "ій"
163600                 DELIMITED BY SIZE INTO WS-BUILD-ENDING (2)
163700         STRING WS-CARRIED-CHAR DELIMITED BY SIZE "у"
163800                 DELIMITED BY SIZE INTO WS-BUILD-ENDING (3)
163900         STRING WS-CARRIED-CHAR DELIMITED BY SIZE "ою"
164000                 DELIMITED BY SIZE INTO WS-BUILD-ENDING (4)
164100         STRING WS-CARRIED-CHAR DELIMITED BY SIZE "ій"
164200                 DELIMITED BY SIZE INTO WS-BUILD-ENDING (5)
164300         STRING WS-CARRIED-CHAR DELIMITED BY SIZE "о"
164400                 DELIMITED BY SIZE INTO WS-BUILD-ENDING (6)
164500         SET WS-RULE-FOUND TO TRUE
164600         MOVE 302 TO NMC-WORD-RULE-ID
164700         PERFORM 8600-BUILD-CASE-FORMS.
164800*-----------------------------------------------------------------
164900*    RULE BODY - PATRONYMIC, MAN, "-ИЧ"/"-ІЧ" (PETROVYCH-STYLE) -
165000*    THE ENDING IS ADDED STRAIGHT ONTO THE NOMINATIVE, NOTHING IS
165100*    TRIMMED OFF FIRST.
165200 5090-MAN-FATHER-RULE.
165300*-----------------------------------------------------------------
165400     IF WS-WORD-LEN >= 2
165500         IF NMC-WORD-LOWER (WS-WORD-LEN - 1:2) = "ич"
165600                 OR NMC-WORD-LOWER (WS-WORD-LEN - 1:2) = "іч"
165700             MOVE SPACE TO WS-BUILD-STEM
165800             MOVE NMC-WORD-LOWER (1:WS-WORD-LEN) TO WS-BUILD-STEM
165900             MOVE "а  " TO WS-BUILD-ENDING (1)
166000             MOVE "у  " TO WS-BUILD-ENDING (2)
166100             MOVE "а  " TO WS-BUILD-ENDING (3)
166200             MOVE "ем " TO WS-BUILD-ENDING (4)
166300             MOVE "у  " TO WS-BUILD-ENDING (5)
166400             MOVE "у  " TO WS-BUILD-ENDING (6)
166500             SET WS-RULE-FOUND TO TRUE
166600             MOVE 901 TO NMC-WORD-RULE-ID
166700             PERFORM 8600-BUILD-CASE-FORMS.
166800*-----------------------------------------------------------------
166900*    RULE BODY - PATRONYMIC, WOMAN, "-ВНА" (PETRIVNA-STYLE).
167000 5100-WOMAN-FATHER-RULE.
167100*-----------------------------------------------------------------
167200     IF WS-WORD-LEN >= 3
167300         IF NMC-WORD-LOWER (WS-WORD-LEN - 2:3) = "вна"
167400             MOVE SPACE TO WS-BUILD-STEM
167500             MOVE NMC-WORD-LOWER (1:WS-WORD-LEN - 1)
167600                 TO WS-BUILD-STEM
167700             MOVE "и  " TO WS-BUILD-ENDING (1)
167800             MOVE "і  " TO WS-BUILD-ENDING (2)
167900             MOVE "у  " TO WS-BUILD-ENDING (3)
168000             MOVE "ою " TO WS-BUILD-ENDING (4)
168100             MOVE "і  " TO WS-BUILD-ENDING (5)
168200             MOVE "о  " TO WS-BUILD-ENDING (6)
168300             SET WS-RULE-FOUND TO TRUE
168400             MOVE 902 TO NMC-WORD-RULE-ID
168500             PERFORM 8600-BUILD-CASE-FORMS.
168600*-----------------------------------------------------------------
168700*    CATCH-ALL - NO RULE IN ANY CHAIN FIRED (E.G. AN INDECLINABLE
168800*    SURNAME ENDING IN A HARD CONSONANT WITH NO MATCHING PATTERN).
168900*    ALL SEVEN FORMS STAY EQUAL TO THE NOMINATIVE.
169000 5999-INDECLINABLE-FALLBACK-RULE.
169100*-----------------------------------------------------------------
169200     MOVE NMC-WORD-ORIG TO NMC-WORD-CASE-1.
169300     MOVE NMC-WORD-ORIG TO NMC-WORD-CASE-2.
169400     MOVE NMC-WORD-ORIG TO NMC-WORD-CASE-3.
169500     MOVE NMC-WORD-ORIG TO NMC-WORD-CASE-4.
169600     MOVE NMC-WORD-ORIG TO NMC-WORD-CASE-5.
169700     MOVE NMC-WORD-ORIG TO NMC-WORD-CASE-6.
169800     MOVE NMC-WORD-ORIG TO NMC-WORD-CASE-7.
169900     MOVE NMC-NO-RULE-FIRED TO NMC-WORD-RULE-ID.
170000*-----------------------------------------------------------------
170100*    LAST(N,K) HELPER - MIRRORS THE MINISTRY CROSSWALK'S "LAST"
170200*    FUNCTION.  CALLERS SET WS-LAST-N (HOW FAR BACK FROM THE END
170300*    TO START) AND WS-LAST-K (HOW MANY LETTERS TO PULL) AND THEN
170400*    PERFORM THIS PARAGRAPH - WS-LAST-TEXT COMES BACK
170500*    LEFT-JUSTIFIED AND WS-LAST-VALID-SW IS 'N' WHEN THE WORD IS
170600*    TOO SHORT FOR THE REQUEST.
170700 8660-GET-LAST.
170800*-----------------------------------------------------------------
170900     MOVE SPACE TO WS-LAST-TEXT.
171000     MOVE 'N' TO WS-LAST-VALID-SW.
171100     IF WS-WORD-LEN >= WS-LAST-N
171200         AND WS-LAST-N > 0 AND WS-LAST-K > 0
171300         COMPUTE WS-LAST-START = WS-WORD-LEN - WS-LAST-N + 1
171400         MOVE NMC-WORD-LOWER (WS-LAST-START:WS-LAST-K) TO
171500              WS-LAST-TEXT
171600         SET WS-LAST-VALID TO TRUE.
171700*-----------------------------------------------------------------
171800*    INVERSE-GKH - THE 1ST-DECLENSION LOCATIVE SPELLING CHANGE
171900*    (H TO Z, K TO TS, KH TO S).  LEAVES WS-CARRIED-CHAR ALONE
172000*    IF IT IS NONE OF THE THREE.
172100 8620-INVERSE-GKH-CHAR.
172200*-----------------------------------------------------------------
172300     MOVE 'N' TO WS-SCORE-FOUND-SW.
172400     PERFORM 8621-SCAN-GKH-TABLE
172500         VARYING WS-TBL-IDX FROM 1 BY 1
172600         UNTIL WS-TBL-IDX > 3
172700            OR WS-SCORE-FOUND.
172800*-----------------------------------------------------------------
172900 8621-SCAN-GKH-TABLE.
173000*-----------------------------------------------------------------
173100     IF WS-CARRIED-CHAR = WS-GKH-FROM (WS-TBL-IDX)
173200         MOVE WS-GKH-TO (WS-TBL-IDX) TO WS-CARRIED-CHAR
173300         SET WS-SCORE-FOUND TO TRUE.
173400*-----------------------------------------------------------------
173500*    INVERSE2 - THE VOCATIVE SPELLING CHANGE (K TO CH, H TO ZH).
173600 8630-INVERSE2-CHAR.
173700*-----------------------------------------------------------------
173800     MOVE 'N' TO WS-SCORE-FOUND-SW.
173900     PERFORM 8631-SCAN-INV2-TABLE
174000         VARYING WS-TBL-IDX FROM 1 BY 1
174100         UNTIL WS-TBL-IDX > 2
174200            OR WS-SCORE-FOUND.
174300*-----------------------------------------------------------------
174400 8631-SCAN-INV2-TABLE.
174500*-----------------------------------------------------------------
174600     IF WS-CARRIED-CHAR = WS-INV2-FROM (WS-TBL-IDX)
174700         MOVE WS-INV2-TO (WS-TBL-IDX) TO WS-CARRIED-CHAR
174800         SET WS-SCORE-FOUND TO TRUE.
174900*-----------------------------------------------------------------
175000*    GENERIC CASE-FORM BUILDER - EVERY RULE BODY ABOVE LEAVES A
175100*    STEM IN WS-BUILD-STEM AND SIX FULLY-ASSEMBLED ENDINGS IN
175200*    WS-BUILD-ENDING - THIS JUST GLUES THEM TOGETHER INTO THE
175300*    SEVEN CASE SLOTS OF THE SCRATCH WORD RECORD.  SLOT 1 IS
175400*    THE NOMINATIVE, WHICH IS SIMPLY THE LOWER-CASE WORD ITSELF.
175500 8600-BUILD-CASE-FORMS.
175600*-----------------------------------------------------------------
175700     MOVE SPACE TO NMC-WORD-CASE-1.
175800     MOVE NMC-WORD-LOWER TO NMC-WORD-CASE-1.
175900     PERFORM 8610-BUILD-ONE-CASE-FORM
176000         VARYING WS-CASE-IDX FROM 1 BY 1
176100         UNTIL WS-CASE-IDX > 6.
176200*-----------------------------------------------------------------
176300 8610-BUILD-ONE-CASE-FORM.
176400*-----------------------------------------------------------------
176500     MOVE SPACE TO NMC-WORD-CASE-OF (WS-CASE-IDX + 1).
176600     STRING WS-BUILD-STEM DELIMITED BY SPACE
176700            WS-BUILD-ENDING (WS-CASE-IDX) DELIMITED BY SPACE
176800            INTO NMC-WORD-CASE-OF (WS-CASE-IDX + 1)
176900     END-STRING.
177000*-----------------------------------------------------------------
177100*    LETTER-CASING RE-APPLICATION.  A WORD KEYED ALL IN CAPS ON
177200*    THE INPUT FEED (LEGACY BATCH FILES STILL CARRY PLENTY OF
177300*    THEM) GETS EVERY ONE OF THE SEVEN BUILT FORMS UPPERCASED IN
177400*    FULL, TAIL AND ALL - "ПЕТРЕНКО" DATIVES TO "ПЕТРЕНКОВІ", NOT
177500*    A MIX OF CAPS AND LOWERCASE.  OTHERWISE THE ORIGINAL WORD'S
177600*    CAPITALISATION GOES BACK ON POSITION BY POSITION, OVER AS
177700*    MANY LETTERS AS THE ORIGINAL WORD HAD - A LONGER DECLINED
177800*    FORM KEEPS ITS OWN (ALREADY LOWER-CASE) TAIL UNTOUCHED.
177900 9000-APPLY-CASE-MASK-ALL-FORMS.
178000*-----------------------------------------------------------------
178100     PERFORM 9001-CHECK-WORD-ALL-UPPER.
178200     IF WS-ORIG-ALL-UPPER
178300         PERFORM 9011-UPPER-ONE-FORM-FULL
178400             VARYING WS-CASE-IDX FROM 1 BY 1
178500             UNTIL WS-CASE-IDX > 7
178600     ELSE
178700         PERFORM 9010-APPLY-MASK-ONE-FORM
178800             VARYING WS-CASE-IDX FROM 1 BY 1
178900             UNTIL WS-CASE-IDX > 7.
179000*-----------------------------------------------------------------
179100*    ALL-UPPER MEANS EVERY LETTER POSITION IN THE ORIGINAL WORD
179200*    CAME IN AS UPPERCASE - A SINGLE LOWERCASE LETTER ANYWHERE IN
179300*    IT (NMC-WORD-CASE-MASK = 'L') TAKES THE WORD OUT OF THIS PATH
179400*    AND BACK ONTO THE ORDINARY POSITION-BY-POSITION MASK WALK.
179500 9001-CHECK-WORD-ALL-UPPER.
179600*-----------------------------------------------------------------
179700     MOVE 'Y' TO WS-ORIG-ALL-UPPER-SW.
179800     IF WS-WORD-LEN = 0
179900         MOVE 'N' TO WS-ORIG-ALL-UPPER-SW
180000     ELSE
180100         PERFORM 9002-CHECK-ONE-MASK-CHAR
180200             VARYING WS-TBL-IDX FROM 1 BY 1
180300             UNTIL WS-TBL-IDX > WS-WORD-LEN.
180400*-----------------------------------------------------------------
180500 9002-CHECK-ONE-MASK-CHAR.
180600*-----------------------------------------------------------------
180700     IF NMC-WORD-CASE-MASK (WS-TBL-IDX:1) NOT = 'U'
180800         MOVE 'N' TO WS-ORIG-ALL-UPPER-SW.
180900*-----------------------------------------------------------------
181000*    FULL-WORD PATH - NO WS-WORD-LEN/32 BOUND, EVERY ONE OF THE
181100*    32 BYTES OF THE FORM GOES THROUGH THE UPPER-CASE FOLD TABLE
181200*    (TRAILING SPACES SIMPLY FAIL THE TABLE SCAN AND STAY SPACE).
181300 9011-UPPER-ONE-FORM-FULL.
181400*-----------------------------------------------------------------
181500     PERFORM 9022-UPPER-ONE-CHAR
181600         VARYING WS-TBL-IDX FROM 1 BY 1
181700         UNTIL WS-TBL-IDX > 32.
181800*-----------------------------------------------------------------
181900 9010-APPLY-MASK-ONE-FORM.
182000*-----------------------------------------------------------------
182100     PERFORM 9021-APPLY-MASK-ONE-CHAR
182200         VARYING WS-TBL-IDX FROM 1 BY 1
182300         UNTIL WS-TBL-IDX > WS-WORD-LEN
182400            OR WS-TBL-IDX > 32.
182500*-----------------------------------------------------------------
182600 9021-APPLY-MASK-ONE-CHAR.
182700*-----------------------------------------------------------------
182800     IF NMC-WORD-CASE-MASK (WS-TBL-IDX:1) = 'U'
182900         PERFORM 9022-UPPER-ONE-CHAR.
183000*-----------------------------------------------------------------
183100 9022-UPPER-ONE-CHAR.
183200*-----------------------------------------------------------------
183300     MOVE 'N' TO WS-SCORE-FOUND-SW.
183400     PERFORM 9023-SCAN-ALPHA-TABLE-UPPER
183500         VARYING NMC-ALPHA-INDEX FROM 1 BY 1
183600         UNTIL NMC-ALPHA-INDEX > 33
183700            OR WS-SCORE-FOUND.
183800*-----------------------------------------------------------------
183900 9023-SCAN-ALPHA-TABLE-UPPER.
184000*-----------------------------------------------------------------
184100     IF NMC-WORD-CASE-OF (WS-CASE-IDX) (WS-TBL-IDX:1) =
184200             NMC-AL-CHAR (NMC-ALPHA-INDEX)
184300         MOVE NMC-AU-CHAR (NMC-ALPHA-INDEX) TO
184400              NMC-WORD-CASE-OF (WS-CASE-IDX) (WS-TBL-IDX:1)
184500         SET WS-SCORE-FOUND TO TRUE.
184600*-----------------------------------------------------------------
184700*    COPY THE SEVEN FINISHED FORMS BACK OUT TO THE LINKAGE TABLE
184800*    ENTRY FOR THIS WORD.
184900 9900-COPY-CASES-TO-LINKAGE.
185000*-----------------------------------------------------------------
185100     PERFORM 9910-COPY-ONE-CASE-TO-LINKAGE
185200         VARYING WS-CASE-IDX FROM 1 BY 1
185300         UNTIL WS-CASE-IDX > 7.
185400     MOVE NMC-WORD-RULE-ID TO
185500          NMC-WT-WORD-RULE-ID (NMC-WORD-INDEX).
185600*-----------------------------------------------------------------
185700 9910-COPY-ONE-CASE-TO-LINKAGE.
185800*-----------------------------------------------------------------
185900     MOVE NMC-WORD-CASE-OF (WS-CASE-IDX) TO
186000          NMC-WT-WORD-CASE-OF (NMC-WORD-INDEX, WS-CASE-IDX).
