000100*===============================================================*
000200*  NMCALPH  -  UKRAINIAN ALPHABET / LETTER-CLASS COPYBOOK       *
000300*  UPPER<->LOWER FOLD PAIRS (33 LETTERS, SAME ORDER IN BOTH     *
000400*  STRINGS SO POSITION N IN ONE TABLE MATCHES POSITION N IN     *
000500*  THE OTHER) PLUS THE LETTER-CLASS TESTS THE DECLENSION RULES  *
000600*  RUN AGAINST A SINGLE SCRATCH CHARACTER, NMC-TEST-CHAR.       *
000700*===============================================================*
000800 01  NMC-ALPHA-UPPER             PIC X(33) VALUE
000900     "АБВГҐДЕЄЖЗИІЇЙКЛМНОПРСТУФХЦЧШЩЬЮЯ".
001000 01  NMC-ALPHA-UPPER-TBL REDEFINES NMC-ALPHA-UPPER.
001100     05  NMC-AU-CHAR              PIC X OCCURS 33 TIMES.
001200*
001300 01  NMC-ALPHA-LOWER              PIC X(33) VALUE
001400     "абвгґдеєжзиіїйклмнопрстуфхцчшщьюя".
001500 01  NMC-ALPHA-LOWER-TBL REDEFINES NMC-ALPHA-LOWER.
001600     05  NMC-AL-CHAR              PIC X OCCURS 33 TIMES.
001700*
001800 01  NMC-ALPHA-INDEX              PIC 99 COMP.
001900 01  NMC-ALPHA-FOUND-SW           PIC X     VALUE 'N'.
002000     88  NMC-ALPHA-FOUND                    VALUE 'Y'.
002100*
002200*----  SCRATCH CHARACTER THE RULE BODIES CLASSIFY ONE AT A TIME -
002300 01  NMC-TEST-CHAR                PIC X.
002400     88  NMC-IS-VOWEL                       VALUE
002500         "а" "е" "є" "и" "і" "ї" "о" "у" "ю" "я".
002600     88  NMC-IS-CONSONANT                   VALUE
002700         "б" "в" "г" "д" "ж" "з" "й" "к" "л" "м" "н" "п" "р"
002800         "с" "т" "ф" "х" "ц" "ч" "ш" "щ".
002900     88  NMC-IS-ALWAYS-SOFT                 VALUE
003000         "ь" "ю" "я" "є" "ї".
003100     88  NMC-IS-LABIAL-CONS                 VALUE
003200         "м" "в" "п" "б" "ф".
003300     88  NMC-IS-HISSING-CONS                VALUE
003400         "ж" "ч" "ш" "щ".
003500     88  NMC-IS-NONHISS-CONS                VALUE
003600         "б" "в" "г" "д" "з" "к" "л" "м" "н" "п" "р" "с" "т"
003700         "ф" "х" "ц".
003800     88  NMC-IS-DOUBLING-CONS               VALUE
003900         "д" "т" "з" "с" "ц" "л" "н".
004000     88  NMC-IS-APOSTROPHE-LIKE             VALUE
004100         "'" "ʼ" "’".
